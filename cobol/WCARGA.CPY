000100*----------------------------------------------------------------*
000200* WCARGA                                                          *
000300* REGISTRO DE CARGA INICIAL DE SOCIOS Y CUENTAS DE AHORRO.        *
000400* UNA LINEA POR CUENTA A ABRIR; UN SOCIO PUEDE REPETIRSE EN       *
000500* VARIAS LINEAS CUANDO ABRE MAS DE UNA CUENTA.                    *
000600* LONGITUD DE REGISTRO (080), CAMPOS FIJOS.                       *
000700*----------------------------------------------------------------*
000800 01  REG-CARGA.
000900     05  CAR-NOMBRE-SOCIO          PIC  X(30).
001000     05  CAR-CEDULA-SOCIO          PIC  X(10).
001100     05  CAR-NUMERO-CUENTA         PIC  X(12).
001200     05  CAR-SALDO-INICIAL         PIC  S9(09)V99.
001300     05  CAR-TASA-INTERES          PIC  9(01)V9(05).
001400     05  FILLER                    PIC  X(11).
001500*----------------------------------------------------------------*
001600* VISTA ALFANUMERICA DEL REGISTRO COMPLETO, USADA PARA VOLCAR EL  *
001700* RENGLON TAL CUAL VINO CUANDO HAY QUE ADVERTIR UNA CARGA         *
001800* RECHAZADA SIN TENER QUE DESARMAR CAMPO POR CAMPO.               *
001900*----------------------------------------------------------------*
002000 01  REG-CARGA-ALFA REDEFINES REG-CARGA.
002100     05  CAR-ALFA-COMPLETO         PIC  X(80).
