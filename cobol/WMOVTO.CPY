000100*----------------------------------------------------------------*
000200* WMOVTO                                                          *
000300* REGISTRO DE MOVIMIENTO (DEPOSITO O RETIRO) A APLICAR SOBRE UNA  *
000400* CUENTA DE AHORRO YA REGISTRADA.                                 *
000500* LONGITUD DE REGISTRO (080), CAMPOS FIJOS.                       *
000600*----------------------------------------------------------------*
000700 01  REG-MOVTO.
000800     05  MOV-TIPO-TRANS            PIC  X(08).
000900         88  88-MOV-ES-DEPOSITO             VALUE 'DEPOSITO'.
001000         88  88-MOV-ES-RETIRO                VALUE 'RETIRO  '.
001100     05  MOV-NUMERO-CUENTA         PIC  X(12).
001200     05  MOV-MONTO                 PIC  S9(09)V99.
001300     05  FILLER                    PIC  X(49).
001400*----------------------------------------------------------------*
001500* VISTA ALFANUMERICA DEL REGISTRO COMPLETO, PARA VOLCAR AL LOG   *
001600* DE RECHAZOS EL RENGLON TAL CUAL VINO DEL ARCHIVO DE MOVIMIENTOS *
001700*----------------------------------------------------------------*
001800 01  REG-MOVTO-ALFA REDEFINES REG-MOVTO.
001900     05  MOV-ALFA-COMPLETO         PIC  X(80).
