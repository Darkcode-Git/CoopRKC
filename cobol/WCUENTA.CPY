000100*----------------------------------------------------------------*
000200* WCUENTA                                                         *
000300* TABLA EN MEMORIA DEL REGISTRO DE CUENTAS DE AHORRO (WT-CUENTAS) *
000400* ORDENADA EN FORMA ASCENDENTE POR NUMERO DE CUENTA PARA BUSQUEDA *
000500* BINARIA (SEARCH ALL). SE CARGA EN EL PASO 1, SE CONSULTA Y SE  *
000600* ACTUALIZA EN LOS PASOS 2, 3, 4 Y 5.                             *
000700* LA OCURRENCIA WCN-CTA-MAX-OCCURS + 1 SE RESERVA COMO CENTINELA  *
000800* DE HIGH-VALUES.                                                 *
000900*----------------------------------------------------------------*
001000 01  WT-CUENTAS.
001100     05  WT-CTA-TABLA              OCCURS 1001 TIMES
001200                  ASCENDING KEY IS WT-CTA-NUMERO
001300                  INDEXED BY       IDX-CTA.
001400         10  WT-CTA-NUMERO         PIC  X(12).
001500         10  WT-CTA-CEDULA         PIC  X(10).
001600         10  WT-CTA-SALDO          PIC  S9(09)V99.
001700         10  WT-CTA-TASA           PIC  9(01)V9(05).
001800         10  WT-CTA-TIPO           PIC  X(02).
001900             88  88-CTA-ES-AHORRO          VALUE 'AH'.
002000         10  FILLER                PIC  X(05).
002100*----------------------------------------------------------------*
002200* VISTA ALFANUMERICA DEL SALDO, USADA PARA VOLCARLO TAL CUAL EN  *
002300* EL MENSAJE DE LA RUTINA DE CANCELACION CUANDO UNA TABLA SE      *
002400* DESBORDA, SIN TENER QUE EDITARLO.                               *
002500*----------------------------------------------------------------*
002600 01  WT-CTA-SALDO-R REDEFINES WT-CTA-TABLA.
002700     05  WT-CTA-R-TABLA            OCCURS 1001 TIMES
002800                  INDEXED BY       IDX-CTA-R.
002900         10  WT-CTA-R-LLAVE        PIC  X(22).
003000         10  WT-CTA-R-SALDO-ALFA   PIC  X(11).
003100         10  FILLER                PIC  X(13).
003200 01  WS-CTA-CONTROL.
003300     05  WS-CTA-MAX-OCCURS         PIC S9(09) COMP VALUE 1000.
003400     05  WS-CTA-HUBO-CAMBIO        PIC  X(01) VALUE 'S'.
003500         88  88-CTA-HUBO-CAMBIO-SI            VALUE 'S'.
003600         88  88-CTA-HUBO-CAMBIO-NO            VALUE 'N'.
003700     05  WS-CTA-VECTOR-TEMP.
003800         10  WT-CTA-VT-NUMERO      PIC  X(12).
003900         10  WT-CTA-VT-CEDULA      PIC  X(10).
004000         10  WT-CTA-VT-SALDO       PIC  S9(09)V99.
004100         10  WT-CTA-VT-TASA        PIC  9(01)V9(05).
004200         10  WT-CTA-VT-TIPO        PIC  X(02).
004300     05  WS-CTA-ULTIMO-CARGADO     PIC S9(09) COMP VALUE +0.
004400     05  FILLER                    PIC  X(05).
004500*----------------------------------------------------------------*
004600* WT-CUENTAS-FILTRO ES UNA COPIA DE TRABAJO, EN SU PROPIO        *
004700* ESPACIO, CON SOLO LAS CUENTAS CON SALDO MAYOR AL UMBRAL DEL    *
004800* REPORTE, REORDENADA POR SALDO DESCENDENTE. SE ARMA EN EL PASO  *
004900* 4; NO AFECTA A WT-CUENTAS, QUE EL PASO 5 SIGUE NECESITANDO     *
005000* ORDENADA POR NUMERO DE CUENTA.                                 *
005100*----------------------------------------------------------------*
005200 01  WT-CUENTAS-FILTRO.
005300     05  WT-FIL-TABLA              OCCURS 1001 TIMES
005400                  INDEXED BY       IDX-FIL.
005500         10  WT-FIL-NUMERO         PIC  X(12).
005600         10  WT-FIL-CEDULA         PIC  X(10).
005700         10  WT-FIL-SALDO          PIC  S9(09)V99.
005800 01  WS-FIL-CONTROL.
005900     05  WS-FIL-HUBO-CAMBIO        PIC  X(01) VALUE 'S'.
006000         88  88-FIL-HUBO-CAMBIO-SI            VALUE 'S'.
006100         88  88-FIL-HUBO-CAMBIO-NO            VALUE 'N'.
006200     05  WS-FIL-VECTOR-TEMP.
006300         10  WT-FIL-VT-NUMERO      PIC  X(12).
006400         10  WT-FIL-VT-CEDULA      PIC  X(10).
006500         10  WT-FIL-VT-SALDO       PIC  S9(09)V99.
006600     05  WS-FIL-ULTIMO-CARGADO     PIC S9(09) COMP VALUE +0.
006700     05  FILLER                    PIC  X(05).
006800*----------------------------------------------------------------*
006900* WT-CUENTAS-ORDEN GUARDA LOS NUMEROS DE CUENTA EN EL ORDEN DE    *
007000* CARGA (ALTA), INDEPENDIENTE DEL ORDEN ASCENDENTE POR NUMERO DE  *
007100* CUENTA QUE MANTIENE WT-CUENTAS PARA EL SEARCH ALL. SE ALIMENTA  *
007200* EN 20510-INCORPORO-CUENTA, ANTES DE ORDENAR LA TABLA PRINCIPAL, *
007300* Y LA USA EL PASO 3 PARA LIQUIDAR LOS INTERESES EN EL MISMO      *
007400* ORDEN EN QUE LAS CUENTAS FUERON DADAS DE ALTA (PED. 15-092).    *
007500*----------------------------------------------------------------*
007600 01  WT-CUENTAS-ORDEN.
007700     05  WT-ORD-TABLA              OCCURS 1001 TIMES
007800                  INDEXED BY       IDX-ORD.
007900         10  WT-ORD-NUMERO         PIC  X(12).
008000         10  FILLER                PIC  X(03).
008100 01  WS-ORD-CONTROL.
008200     05  WS-ORD-ULTIMO-CARGADO     PIC S9(09) COMP VALUE +0.
008300     05  FILLER                    PIC  X(05).
