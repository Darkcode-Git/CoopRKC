000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    CANCELA.
000400 AUTHOR.        R-QUINTERO.
000500 INSTALLATION.  EDUSAM-COOPERATIVA.
000600 DATE-WRITTEN.  03/14/89.
000700 DATE-COMPILED.
000800 SECURITY.      NINGUNA CLASIFICACION ESPECIAL.
000900*----------------------------------------------------------------*
001000* RUTINA COMUN DE CANCELACION DE PROCESOS BATCH.                  *
001100* CUALQUIER PROGRAMA DE LA COOPERATIVA QUE TROPIECE CON UN FILE   *
001200* STATUS NO ESPERADO CARGA WCANCELA Y LA INVOCA; ESTA RUTINA      *
001300* TRADUCE EL CODIGO DE RETORNO, LO MUESTRA POR CONSOLA JUNTO CON  *
001400* EL RECURSO Y EL PARRAFO DONDE OCURRIO, Y DETIENE LA EJECUCION.  *
001500*----------------------------------------------------------------*
001600* HISTORIAL DE CAMBIOS                                            *
001700*----------------------------------------------------------------*
001800* 03/14/89  RQ   VERSION ORIGINAL, TOMADA DE LA RUTINA DE         *
001900*                CANCELACION GENERAL DEL AREA DE SISTEMAS.        *
002000* 07/02/91  RQ   SE AGREGAN LOS CODIGOS DE FILE STATUS 34, 38 Y   *
002100*                61 QUE FALTABAN EN LA TABLA DE MENSAJES.         *
002200* 11/19/96  MLG  SE ADAPTA EL ENCABEZADO DEL DISPLAY PARA QUE     *
002300*                ENTRE EN LA CONSOLA DE OPERACION DE 80 COLUMNAS. *
002400* 01/08/99  MLG  REVISION Y2K: NO HAY FECHAS EN ESTA RUTINA, SE   *
002500*                DEJA CONSTANCIA DE LA REVISION. PED. 99-0041.    *
002600* 05/22/03  HPL  SE INCORPORA AL GRUPO DE PROGRAMAS DE LA         *
002700*                COOPERATIVA; SIN CAMBIOS DE LOGICA. PED. 03-114. *
002800* 09/11/07  HPL  SE AGREGA EL CODIGO 39 (ATRIBUTO EN CONFLICTO)   *
002900*                QUE FALTABA. PED. 07-268.                        *
003000* 04/17/12  NBR  SE TRADUCEN LOS MENSAJES AL CASTELLANO Y SE      *
003100*                REAGRUPAN POR FAMILIA DE CODIGO (EXITO, CLAVE,   *
003200*                APERTURA, E/S) PARA FACILITAR LA LECTURA DESDE   *
003300*                CONSOLA. SE AGREGA CONTADOR DE CANCELACIONES     *
003400*                POR CORRIDA AL PIE DEL DISPLAY. PED. 12-057.     *
003500*----------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700*-----------------------
003800 CONFIGURATION SECTION.
003900*-----------------------
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 DATA DIVISION.
004300*-----------------------
004400 WORKING-STORAGE SECTION.
004500*-----------------------
004600 01  WS-CN-CONTADORES.
004700     05  WS-CN-1                   PIC 9        VALUE 1.
004800     05  WS-CN-0                   PIC 9        VALUE 0.
004900*----------------------------------------------------------------*
005000* CONTADOR DE INVOCACIONES A ESTA RUTINA DENTRO DE LA MISMA      *
005100* CORRIDA. TSTCOOP01 LA LLAMA DESDE VARIOS PARRAFOS; EL VALOR    *
005200* SE ARRASTRA MIENTRAS EL PROGRAMA LLAMADOR SIGA ACTIVO Y SE     *
005300* DEJA EN EL PIE DEL DISPLAY PARA QUE OPERACION SEPA SI ES LA    *
005400* PRIMERA CANCELACION DE LA CORRIDA O UNA REPETIDA.              *
005500*----------------------------------------------------------------*
005600 01  WS-CANT-CANCELACIONES         PIC 9(03)    COMP VALUE 0.
005700 01  MSG                           PIC X(30)    VALUE SPACES.
005800*----------------------------------------------------------------*
005900* VISTA ALFANUMERICA DE MSG, USADA SOLO PARA DEJAR UNA TRAZA     *
006000* LEGIBLE DEL MENSAJE CUANDO SE VUELCA JUNTO AL RESTO DEL AREA.   *
006100*----------------------------------------------------------------*
006200 01  MSG-R REDEFINES MSG.
006300     05  MSG-ALFA                  PIC X(30).
006400*-----------------------
006500 LINKAGE SECTION.
006600*-----------------------
006700* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
006800 COPY WCANCELA.
006900*-----------------------
007000 PROCEDURE DIVISION USING WCANCELA.
007100*-----------------------
007200 0000-CUERPO-PRINCIPAL.
007300*-----------------------------
007400     ADD WS-CN-1 TO WS-CANT-CANCELACIONES.
007500*----------------------------------------------------------------*
007600* GRUPO 1: CODIGOS DE EXITO Y DE FIN DE ARCHIVO.                 *
007700*----------------------------------------------------------------*
007800     EVALUATE WCANCELA-CODRET (1:2)
007900          WHEN '00' MOVE 'EXITO'                     TO MSG
008000          WHEN '02' MOVE 'EXITO CON DUPLICADO'       TO MSG
008100          WHEN '04' MOVE 'EXITO INCOMPLETO'          TO MSG
008200          WHEN '05' MOVE 'ARCHIVO OPCIONAL AUSENTE'  TO MSG
008300          WHEN '07' MOVE 'EXITO SIN UNIDAD ASIGNADA' TO MSG
008400          WHEN '10' MOVE 'FIN DE ARCHIVO'            TO MSG
008500*----------------------------------------------------------------*
008600* GRUPO 2: CODIGOS DE CLAVE Y DE POSICIONAMIENTO.                *
008700*----------------------------------------------------------------*
008800          WHEN '14' MOVE 'FUERA DE RANGO DE CLAVE'   TO MSG
008900          WHEN '21' MOVE 'CLAVE INVALIDA'            TO MSG
009000          WHEN '22' MOVE 'CLAVE DUPLICADA'           TO MSG
009100          WHEN '23' MOVE 'CLAVE INEXISTENTE'         TO MSG
009200*----------------------------------------------------------------*
009300* GRUPO 3: CODIGOS DE APERTURA Y ATRIBUTOS DEL ARCHIVO.          *
009400*----------------------------------------------------------------*
009500          WHEN '30' MOVE 'ERROR PERMANENTE DE E/S'   TO MSG
009600          WHEN '31' MOVE 'NOMBRE ARCHIVO INCONSISTENTE' TO MSG
009700          WHEN '34' MOVE 'VIOLACION DE LIMITE DE ARCHIVO' TO MSG
009800          WHEN '35' MOVE 'ARCHIVO NO ENCONTRADO'     TO MSG
009900          WHEN '37' MOVE 'PERMISO DENEGADO'          TO MSG
010000          WHEN '38' MOVE 'ARCHIVO CERRADO CON LLAVE' TO MSG
010100          WHEN '39' MOVE 'ATRIBUTOS EN CONFLICTO'    TO MSG
010200          WHEN '41' MOVE 'ARCHIVO YA ABIERTO'        TO MSG
010300          WHEN '42' MOVE 'ARCHIVO NO ABIERTO'        TO MSG
010400          WHEN '47' MOVE 'APERTURA DE ENTRADA DENEGADA' TO MSG
010500          WHEN '48' MOVE 'APERTURA DE SALIDA DENEGADA'  TO MSG
010600          WHEN '49' MOVE 'APERTURA DE E/S DENEGADA'  TO MSG
010700          WHEN '61' MOVE 'ARCHIVO EN USO COMPARTIDO' TO MSG
010800          WHEN '91' MOVE 'ARCHIVO NO DISPONIBLE'     TO MSG
010900*----------------------------------------------------------------*
011000* GRUPO 4: CODIGOS DE LECTURA, ESCRITURA Y LINAGE.               *
011100*----------------------------------------------------------------*
011200          WHEN '43' MOVE 'NO SE EJECUTO LECTURA PREVIA' TO MSG
011300          WHEN '44' MOVE 'DESBORDE DE REGISTRO'      TO MSG
011400          WHEN '46' MOVE 'ERROR DE LECTURA SECUENCIAL' TO MSG
011500          WHEN '51' MOVE 'REGISTRO BLOQUEADO'        TO MSG
011600          WHEN '52' MOVE 'FIN DE PAGINA POR LINAGE'  TO MSG
011700          WHEN '57' MOVE 'ERROR DE LINAGE EN SALIDA' TO MSG
011800          WHEN OTHER
011900               MOVE 'CODIGO NO CATALOGADO'           TO MSG
012000     END-EVALUATE.
012100     DISPLAY ' '.
012200     DISPLAY '************************************************'.
012300     DISPLAY '**COOPERATIVA EDUSAM - CANCELACION DE PROCESO **'.
012400     DISPLAY '************************************************'.
012500     DISPLAY '*                                               '.
012600     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.
012700     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.
012800     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.
012900     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.
013000     DISPLAY '* COD RETORNO  : ' WCANCELA-CODRET.
013100     DISPLAY '* MENSAJE      : ' WCANCELA-MENSAJE.
013200     DISPLAY '* DETALLE      : ' MSG-ALFA.
013300     DISPLAY '* CANCELACIONES EN ESTA CORRIDA: ' WS-CANT-CANCELACIONES.
013400     DISPLAY '*                                               '.
013500     DISPLAY '************************************************'.
013600     DISPLAY '*      PROCESO BATCH CANCELADO POR LA RUTINA   *'.
013700     DISPLAY '************************************************'.
013800     GOBACK.
