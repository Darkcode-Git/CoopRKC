000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.    TSTCOOP01.
000400 AUTHOR.        C-ARANGO.
000500 INSTALLATION.  EDUSAM-COOPERATIVA.
000600 DATE-WRITTEN.  05/22/91.
000700 DATE-COMPILED.
000800 SECURITY.      NINGUNA CLASIFICACION ESPECIAL.
000900*----------------------------------------------------------------*
001000* PROCESO BATCH DIARIO DE LA COOPERATIVA DE AHORROS.              *
001100* CARGA EL PADRON DE SOCIOS Y CUENTAS, APLICA LOS MOVIMIENTOS DEL *
001200* DIA, LIQUIDA INTERESES SOBRE LAS CUENTAS DE AHORRO, EMITE EL    *
001300* LISTADO GENERAL DE LA COOPERATIVA Y DEJA CONSTANCIA DE QUE EL   *
001400* REGISTRO DE CUENTAS RECHAZA LOS DUPLICADOS.                     *
001500*----------------------------------------------------------------*
001600* HISTORIAL DE CAMBIOS                                            *
001700*----------------------------------------------------------------*
001800* 05/22/91  CA   VERSION ORIGINAL. CARGA DE SOCIOS Y CUENTAS,     *
001900*                MOVIMIENTOS DE DEPOSITO Y RETIRO, LIQUIDACION DE *
002000*                INTERESES Y LISTADO GENERAL.                     *
002100* 03/10/93  CA   SE INCORPORA LA VALIDACION DE SALDO MINIMO DE    *
002200*                RETIRO EN CUENTAS DE AHORRO, PEDIDA POR          *
002300*                AUDITORIA INTERNA. PED. 93-021.                  *
002400* 11/02/94  JRR  SE AGREGA EL PASO DE VALIDACION DE DUPLICADOS    *
002500*                SOBRE EL REGISTRO DE CUENTAS (PASO 5), A PEDIDO  *
002600*                DE AUDITORIA. PED. 94-208.                       *
002700* 11/19/96  MLG  SE ACHICAN LOS TITULOS DEL LISTADO GENERAL PARA  *
002800*                QUE ENTREN EN LA CONSOLA DE 80 COLUMNAS.         *
002900* 01/08/99  MLG  REVISION Y2K: SE VERIFICARON TODOS LOS CAMPOS DE *
003000*                FECHA DEL PROGRAMA; NO SE ALMACENA AÑO DE DOS    *
003100*                DIGITOS EN NINGUN LADO. PED. 98-0041.            *
003200* 06/14/99  MLG  SE AGREGA EL PARRAFO DE COMISION DE MANTENIMIENTO*
003300*                DE CUENTA (70000), TODAVIA NO SE INVOCA DESDE EL *
003400*                CUERPO PRINCIPAL. PED. 99-0288.                  *
003500* 02/27/01  HPL  SE AMPLIA LA TABLA DE CUENTAS DE 500 A 1000      *
003600*                OCURRENCIAS POR CRECIMIENTO DE LA MATRICULA.     *
003700*                PED. 01-075.                                     *
003800* 05/22/03  HPL  SE MIGRA EL MANEJO DE ABENDS A LA RUTINA COMUN   *
003900*                CANCELA, DE USO EN TODOS LOS PROGRAMAS DE LA     *
004000*                COOPERATIVA. PED. 03-114.                        *
004100* 09/30/05  HPL  EL UMBRAL DEL LISTADO DE CUENTAS SE DEJA COMO    *
004200*                CONSTANTE DE PROGRAMA PARA FACILITAR LOS CAMBIOS *
004300*                QUE PIDE AUDITORIA. PED. 05-192.                 *
004400* 09/11/07  HPL  SE HABILITA EL SWITCH UPSI-0 PARA PODER CORRER   *
004500*                LA COMISION DE MANTENIMIENTO DE FIN DE MES SIN   *
004600*                TOCAR EL BATCH DIARIO. PED. 07-268.              *
004700* 04/17/12  NBR  REVISION DE ESTILO: LOS PARRAFOS PRINCIPALES     *
004800*                ESTABAN DECLARADOS COMO SECTION SIN NECESIDAD;   *
004900*                SE DEJAN COMO PARRAFO SIMPLE, AL USO DE LA CASA. *
005000*                SE AGREGAN PERFORM ... THRU EN LAS LLAMADAS Y SE *
005100*                REESCRIBE EL PASO 1 DE CARGA CON GO TO PARA LA   *
005200*                LECTURA CEBADORA, COMO EN LOS DEMAS PROGRAMAS.   *
005300*                PED. 12-057.                                     *
005400* 08/03/15  NBR  OBSERVACION DE AUDITORIA SOBRE EL LISTADO:       *
005500*                TITULOS RECORTADOS POR ENTRAR EN WLIS-CAMPO1 DE  *
005600*                30 POSICIONES (SE AGREGA OVERLAY DE TITULO DE    *
005700*                ANCHO COMPLETO EN WLISTADO); EL ENCABEZADO PASA  *
005800*                A LLEVAR BANDA DE ASTERISCOS Y TITULO CENTRADO;  *
005900*                LA LIQUIDACION DE INTERESES (PASO 3) PASA A      *
006000*                RECORRER LAS CUENTAS EN ORDEN DE ALTA            *
006100*                (WT-CUENTAS-ORDEN) EN LUGAR DEL ORDEN POR        *
006200*                NUMERO DE CUENTA DE LA TABLA PRINCIPAL.          *
006300*                PED. 15-092.                                     *
006400*----------------------------------------------------------------*
006500 ENVIRONMENT DIVISION.
006600*-----------------------
006700 CONFIGURATION SECTION.
006800*-----------------------
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS WS-CLASE-ALFA IS "A" THRU "Z"
007200     UPSI-0 ON  STATUS IS SW-COMISION-ACTIVA
007300            OFF STATUS IS SW-COMISION-INACTIVA.
007400 INPUT-OUTPUT SECTION.
007500*-----------------------
007600 FILE-CONTROL.
007700     SELECT CARGA-COOP    ASSIGN TO "CARGACOO"
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS  IS FS-CARGA.
008000     SELECT MOVTOS-COOP   ASSIGN TO "MOVTOCOO"
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS FS-MOVTO.
008300     SELECT LOGMOV-COOP   ASSIGN TO "LOGMOVCO"
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS FS-LOGMOV.
008600     SELECT LISTADO-COOP  ASSIGN TO "LISTACOO"
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS  IS FS-LISTADO.
008900 DATA DIVISION.
009000*-----------------------
009100 FILE SECTION.
009200*-----------------------
009300 FD  CARGA-COOP
009400     RECORDING MODE IS F BLOCK 0.
009500 01  REG-CARGA-FD.
009600     05  FILLER                    PIC  X(80).
009700 FD  MOVTOS-COOP
009800     RECORDING MODE IS F BLOCK 0.
009900 01  REG-MOVTO-FD.
010000     05  FILLER                    PIC  X(80).
010100 FD  LOGMOV-COOP
010200     RECORDING MODE IS F BLOCK 0.
010300 01  REG-LOGMOV-FD.
010400     05  FILLER                    PIC  X(132).
010500 FD  LISTADO-COOP
010600     RECORDING MODE IS F BLOCK 0.
010700 01  REG-LISTADO-FD.
010800     05  FILLER                    PIC  X(132).
010900*-----------------------
011000 WORKING-STORAGE SECTION.
011100*-----------------------
011200* COPIAS DE AREA DE LA COOPERATIVA
011300 COPY WCARGA.
011400 COPY WMOVTO.
011500 COPY WSOCIO.
011600 COPY WCUENTA.
011700 COPY WLOGMOV.
011800 COPY WLISTADO.
011900 COPY WCANCELA.
012000*----------------------------------------------------------------*
012100* BANDA DE ASTERISCOS DEL ENCABEZADO DEL LISTADO GENERAL.         *
012200* AGREGADA EL 08/03/15 JUNTO CON EL OVERLAY WLIS-LINEA-TIT, A     *
012300* RAIZ DE LA OBSERVACION DE AUDITORIA SOBRE EL TITULO RECORTADO   *
012400* (PED. 15-092). VER HISTORIAL DE CAMBIOS AL PIE DEL PROGRAMA.    *
012500*----------------------------------------------------------------*
012600 77  WS-LIS-BANDA                  PIC  X(132)  VALUE ALL '*'.
012700 77  CTE-PROGRAMA                  PIC X(08)    VALUE 'TSTCOOP1'.
012800*----------------------------------------------------------------*
012900* CONSTANTES DE REGLAS DE NEGOCIO DE LA COOPERATIVA.              *
013000*----------------------------------------------------------------*
013100 77  WCN-SALDO-MINIMO-AHORRO       PIC S9(09)V99 VALUE 50000.00.
013200 77  WCN-UMBRAL-REPORTE            PIC S9(09)V99 VALUE 500000.00.
013300 77  WCN-COMISION-FIJA             PIC S9(09)V99 VALUE 5000.00.
013400 77  WCN-COMISION-MINIMO           PIC S9(09)V99 VALUE 5000.00.
013500 77  WCN-LINEAS-MAX                PIC S9(03) COMP VALUE 55.
013600*----------------------------------------------------------------*
013700* SWITCHES DE ARCHIVO Y CONTADORES DE CONTROL.                    *
013800*----------------------------------------------------------------*
013900 01  WS-ESTADOS-ARCHIVO.
014000     05  FS-CARGA                  PIC  X(02).
014100         88  88-FS-CARGA-OK                    VALUE '00'.
014200         88  88-FS-CARGA-EOF                    VALUE '10'.
014300     05  FS-MOVTO                  PIC  X(02).
014400         88  88-FS-MOVTO-OK                    VALUE '00'.
014500         88  88-FS-MOVTO-EOF                    VALUE '10'.
014600     05  FS-LOGMOV                 PIC  X(02).
014700         88  88-FS-LOGMOV-OK                    VALUE '00'.
014800     05  FS-LISTADO                PIC  X(02).
014900         88  88-FS-LISTADO-OK                    VALUE '00'.
015000     05  FILLER                    PIC  X(08).
015100 01  WS-SWITCHES-APERTURA.
015200     05  WS-OPEN-CARGA             PIC  X(01) VALUE 'N'.
015300         88  88-OPEN-CARGA-SI                 VALUE 'S'.
015400     05  WS-OPEN-MOVTO             PIC  X(01) VALUE 'N'.
015500         88  88-OPEN-MOVTO-SI                 VALUE 'S'.
015600     05  WS-OPEN-LOGMOV            PIC  X(01) VALUE 'N'.
015700         88  88-OPEN-LOGMOV-SI                VALUE 'S'.
015800     05  WS-OPEN-LISTADO           PIC  X(01) VALUE 'N'.
015900         88  88-OPEN-LISTADO-SI                VALUE 'S'.
016000     05  FILLER                    PIC  X(08).
016100 01  WS-SWITCHES-VALIDACION.
016200     05  WS-CARGA-ERROR            PIC  X(01) VALUE 'N'.
016300         88  88-CARGA-ERROR-SI                VALUE 'S'.
016400         88  88-CARGA-ERROR-NO                VALUE 'N'.
016500     05  WS-MOV-ERROR              PIC  X(01) VALUE 'N'.
016600         88  88-MOV-ERROR-SI                   VALUE 'S'.
016700         88  88-MOV-ERROR-NO                   VALUE 'N'.
016800     05  FILLER                    PIC  X(08).
016900 01  WS-MJE-ERROR                  PIC  X(60) VALUE SPACES.
017000*----------------------------------------------------------------*
017100* CONTADORES DE CONTROL DEL PROCESO (TOTALES-CONTROL AL FINAL).  *
017200*----------------------------------------------------------------*
017300 01  WS-CONTADORES.
017400     05  WS-LEIDOS-CARGA           PIC S9(09) COMP VALUE 0.
017500     05  WS-CANT-CARGAS-RECHAZADAS PIC S9(09) COMP VALUE 0.
017600     05  WS-CANT-SOCIOS-ALTA       PIC S9(09) COMP VALUE 0.
017700     05  WS-CANT-CUENTAS-ALTA      PIC S9(09) COMP VALUE 0.
017800     05  WS-LEIDOS-MOVTO           PIC S9(09) COMP VALUE 0.
017900     05  WS-CANT-TRANS-EJECUTADAS  PIC S9(09) COMP VALUE 0.
018000     05  WS-CANT-TRANS-RECHAZADAS  PIC S9(09) COMP VALUE 0.
018100     05  WS-CANT-INTERESES-APLIC   PIC S9(09) COMP VALUE 0.
018200     05  WS-GRABADOS-LOGMOV        PIC S9(09) COMP VALUE 0.
018300     05  WS-GRABADOS-LISTADO       PIC S9(09) COMP VALUE 0.
018400     05  WS-CANT-VALIDACIONES-OK   PIC S9(09) COMP VALUE 0.
018500     05  WS-LINEA                  PIC S9(03) COMP VALUE 99.
018600     05  WS-HOJA                   PIC S9(03) COMP VALUE 0.
018700     05  FILLER                    PIC  X(08).
018800 77  WS-CANT-ED                    PIC  ZZZ,ZZZ,ZZ9.
018900*----------------------------------------------------------------*
019000* AREA DE TRABAJO DEL RESULTADO DE UN MOVIMIENTO, ARMADA EN EL    *
019100* PASO 2 Y VOLCADA AL LOG (WLOGMOV) RENGLON POR RENGLON.          *
019200*----------------------------------------------------------------*
019300 01  WS-MOVTO-RESULTADO.
019400     05  WS-RES-TIPO               PIC  X(08).
019500     05  WS-RES-NUMCTA             PIC  X(12).
019600     05  WS-RES-MONTO              PIC S9(09)V99.
019700     05  WS-RES-SALDO-ANT          PIC S9(09)V99.
019800     05  WS-RES-SALDO-NUEVO        PIC S9(09)V99.
019900     05  WS-RES-ESTADO             PIC  X(10).
020000         88  88-RES-EJECUTADO                 VALUE 'EJECUTADO '.
020100         88  88-RES-RECHAZADO                 VALUE 'RECHAZADO '.
020200     05  WS-RES-MOTIVO             PIC  X(40).
020300     05  FILLER                    PIC  X(08).
020400*----------------------------------------------------------------*
020500* AREA DE TRABAJO DE LA LIQUIDACION DE INTERESES DEL PASO 3.      *
020600*----------------------------------------------------------------*
020700 01  WS-INTERES-TRABAJO.
020800     05  WS-INT-SALDO-ANT          PIC S9(09)V99.
020900     05  WS-INT-SALDO-NUEVO        PIC S9(09)V99.
021000     05  WS-INT-IMPORTE            PIC S9(09)V99.
021100     05  FILLER                    PIC  X(08).
021200*----------------------------------------------------------------*
021300* ESTADISTICAS DEL LISTADO GENERAL (PASO 4), UN SOLO JUEGO DE     *
021400* CAMPOS CALCULADOS SOBRE EL REGISTRO DE CUENTAS YA CARGADO.      *
021500*----------------------------------------------------------------*
021600 01  WS-STATS.
021700     05  TOTAL-SOCIOS              PIC 9(05).
021800     05  TOTAL-CUENTAS             PIC 9(05).
021900     05  SALDO-TOTAL               PIC S9(11)V99.
022000     05  SALDO-PROMEDIO            PIC S9(09)V99.
022100     05  SALDO-MAXIMO              PIC S9(09)V99.
022200     05  SALDO-MINIMO              PIC S9(09)V99.
022300     05  FILLER                    PIC  X(08).
022400*----------------------------------------------------------------*
022500* AREA DE TRABAJO DEL PASO 5 (VALIDACION DE DUPLICADOS).          *
022600*----------------------------------------------------------------*
022700 01  WS-VALIDACION-DUPLICADO.
022800     05  WS-VAL-NUMERO-CUENTA      PIC  X(12).
022900     05  WS-VAL-CEDULA             PIC  X(10).
023000     05  FILLER                    PIC  X(08).
023100 77  WS-PROPIETARIO-NOMBRE         PIC  X(30).
023200*----------------------------------------------------------------*
023300* FECHA Y HORA DE PROCESO, USADA EN EL ENCABEZADO DEL LISTADO.    *
023400*----------------------------------------------------------------*
023500 01  WS-CURRENT-DATE.
023600     05  WS-CURRENT-DATE-DATE.
023700         10  WS-CURRENT-DATE-YY    PIC 9(2).
023800         10  WS-CURRENT-DATE-MM    PIC 9(2).
023900         10  WS-CURRENT-DATE-DD    PIC 9(2).
024000     05  WS-CURRENT-DATE-TIME.
024100         10  WS-CURRENT-DATE-HS    PIC 9(2).
024200         10  WS-CURRENT-DATE-MS    PIC 9(2).
024300         10  WS-CURRENT-DATE-SS    PIC 9(2).
024400         10  WS-CURRENT-DATE-CS    PIC 9(2).
024500*----------------------------------------------------------------*
024600* VISTA NUMERICA UNICA DE LA FECHA DE PROCESO, USADA SOLO PARA    *
024700* EL PIE DEL LISTADO GENERAL.  REVISADA EN EL CHEQUEO Y2K DE      *
024800* 1999 (PED. 98-0041): NO SE ALMACENA EN NINGUN ARCHIVO, SOLO SE  *
024900* EXHIBE EN EL LISTADO DEL DIA, POR LO QUE NO HAY EXPOSICION.     *
025000*----------------------------------------------------------------*
025100 01  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE.
025200     05  WS-CDA-FECHA              PIC 9(6).
025300     05  WS-CDA-HORA               PIC 9(8).
025400 PROCEDURE DIVISION.
025500*-----------------------
025600 00000-CUERPO-PRINCIPAL.
025700*----------------------------------------------------------------*
025800* CUERPO PRINCIPAL DEL BATCH DIARIO.                              *
025900*----------------------------------------------------------------*
026000     PERFORM 10000-INICIO THRU FIN-10000.
026100     PERFORM 20000-PROCESO-CARGA THRU FIN-20000.
026200     PERFORM 30000-PROCESO-MOVIMIENTOS THRU FIN-30000.
026300     PERFORM 40000-LIQUIDO-INTERESES THRU FIN-40000.
026400     PERFORM 50000-EMITO-REPORTE THRU FIN-50000.
026500     PERFORM 60000-VALIDO-DUPLICADOS THRU FIN-60000.
026600     IF SW-COMISION-ACTIVA
026700        PERFORM 70000-APLICO-COMISION THRU FIN-70000
026800     END-IF.
026900     PERFORM 90000-FINALIZO THRU FIN-90000.
027000     STOP RUN.
027100 FIN-00000. EXIT.
027200*----------------------------------------------------------------*
027300* 10000 - APERTURA DE ARCHIVOS Y PRIMERA LECTURA DE CARGA.        *
027400*----------------------------------------------------------------*
027500 10000-INICIO.
027600     MOVE HIGH-VALUES TO WT-SOCIOS.
027700     MOVE 0           TO WS-SOC-ULTIMO-CARGADO.
027800     MOVE HIGH-VALUES TO WT-CUENTAS.
027900     MOVE 0           TO WS-CTA-ULTIMO-CARGADO.
028000     MOVE 0           TO WS-ORD-ULTIMO-CARGADO.
028100     MOVE CTE-PROGRAMA TO WCANCELA-PROGRAMA.
028200     PERFORM 10100-ABRO-ARCHIVOS THRU FIN-10100.
028300     PERFORM 10200-1RA-LECTURA-CARGA THRU FIN-10200.
028400 FIN-10000. EXIT.
028500 10100-ABRO-ARCHIVOS.
028600     OPEN INPUT CARGA-COOP.
028700     IF 88-FS-CARGA-OK
028800        SET 88-OPEN-CARGA-SI TO TRUE
028900     ELSE
029000        MOVE '10100-ABRO-ARCHIVOS'  TO WCANCELA-PARRAFO
029100        MOVE 'CARGA-COOP'           TO WCANCELA-RECURSO
029200        MOVE 'OPEN INPUT'           TO WCANCELA-OPERACION
029300        MOVE FS-CARGA                TO WCANCELA-CODRET
029400        MOVE 'NO SE PUDO ABRIR EL ARCHIVO DE CARGA' TO WCANCELA-MENSAJE
029500        PERFORM 99999-CANCELO THRU FIN-99999
029600     END-IF.
029700     OPEN INPUT MOVTOS-COOP.
029800     IF 88-FS-MOVTO-OK
029900        SET 88-OPEN-MOVTO-SI TO TRUE
030000     ELSE
030100        MOVE '10100-ABRO-ARCHIVOS'  TO WCANCELA-PARRAFO
030200        MOVE 'MOVTOS-COOP'          TO WCANCELA-RECURSO
030300        MOVE 'OPEN INPUT'           TO WCANCELA-OPERACION
030400        MOVE FS-MOVTO                TO WCANCELA-CODRET
030500        MOVE 'NO SE PUDO ABRIR EL ARCHIVO DE MOVIMIENTOS' TO WCANCELA-MENSAJE
030600        PERFORM 99999-CANCELO THRU FIN-99999
030700     END-IF.
030800     OPEN OUTPUT LOGMOV-COOP.
030900     IF 88-FS-LOGMOV-OK
031000        SET 88-OPEN-LOGMOV-SI TO TRUE
031100     ELSE
031200        MOVE '10100-ABRO-ARCHIVOS'  TO WCANCELA-PARRAFO
031300        MOVE 'LOGMOV-COOP'          TO WCANCELA-RECURSO
031400        MOVE 'OPEN OUTPUT'          TO WCANCELA-OPERACION
031500        MOVE FS-LOGMOV                TO WCANCELA-CODRET
031600        MOVE 'NO SE PUDO ABRIR EL LOG DE MOVIMIENTOS' TO WCANCELA-MENSAJE
031700        PERFORM 99999-CANCELO THRU FIN-99999
031800     END-IF.
031900     OPEN OUTPUT LISTADO-COOP.
032000     IF 88-FS-LISTADO-OK
032100        SET 88-OPEN-LISTADO-SI TO TRUE
032200     ELSE
032300        MOVE '10100-ABRO-ARCHIVOS'  TO WCANCELA-PARRAFO
032400        MOVE 'LISTADO-COOP'         TO WCANCELA-RECURSO
032500        MOVE 'OPEN OUTPUT'          TO WCANCELA-OPERACION
032600        MOVE FS-LISTADO               TO WCANCELA-CODRET
032700        MOVE 'NO SE PUDO ABRIR EL LISTADO GENERAL' TO WCANCELA-MENSAJE
032800        PERFORM 99999-CANCELO THRU FIN-99999
032900     END-IF.
033000 FIN-10100. EXIT.
033100 10200-1RA-LECTURA-CARGA.
033200     PERFORM 11000-READ-CARGA THRU FIN-11000.
033300     IF 88-FS-CARGA-EOF
033400        DISPLAY 'TSTCOOP01: EL ARCHIVO DE CARGA VINO VACIO'
033500     END-IF.
033600 FIN-10200. EXIT.
033700 11000-READ-CARGA.
033800     READ CARGA-COOP INTO REG-CARGA
033900         AT END SET 88-FS-CARGA-EOF TO TRUE
034000     END-READ.
034100     EVALUATE TRUE
034200         WHEN 88-FS-CARGA-OK
034300              ADD 1 TO WS-LEIDOS-CARGA
034400         WHEN 88-FS-CARGA-EOF
034500              CONTINUE
034600         WHEN OTHER
034700              MOVE '11000-READ-CARGA'   TO WCANCELA-PARRAFO
034800              MOVE 'CARGA-COOP'         TO WCANCELA-RECURSO
034900              MOVE 'READ'               TO WCANCELA-OPERACION
035000              MOVE FS-CARGA              TO WCANCELA-CODRET
035100              MOVE 'ERROR LEYENDO EL ARCHIVO DE CARGA' TO WCANCELA-MENSAJE
035200              PERFORM 99999-CANCELO THRU FIN-99999
035300     END-EVALUATE.
035400 FIN-11000. EXIT.
035500*----------------------------------------------------------------*
035600* 20000 - PASO 1: CARGA Y REGISTRO DE SOCIOS Y CUENTAS.           *
035700*----------------------------------------------------------------*
035800 20000-PROCESO-CARGA.
035900     IF 88-FS-CARGA-EOF
036000        GO TO FIN-20000
036100     END-IF.
036200     PERFORM 20100-PROCESO-UNA-CARGA THRU FIN-20100.
036300     GO TO 20000-PROCESO-CARGA.
036400 FIN-20000. EXIT.
036500 20100-PROCESO-UNA-CARGA.
036600     SET 88-CARGA-ERROR-NO TO TRUE.
036700     PERFORM 20200-VALIDO-SOCIO THRU FIN-20200.
036800     IF 88-CARGA-ERROR-NO
036900        PERFORM 20300-ALTA-SOCIO THRU FIN-20300
037000        PERFORM 20400-VALIDO-CUENTA THRU FIN-20400
037100     END-IF.
037200     IF 88-CARGA-ERROR-NO
037300        PERFORM 20500-ALTA-CUENTA THRU FIN-20500
037400     ELSE
037500        PERFORM 20900-ADVIERTO-CARGA-RECHAZADA THRU FIN-20900
037600     END-IF.
037700     PERFORM 11000-READ-CARGA THRU FIN-11000.
037800 FIN-20100. EXIT.
037900 20200-VALIDO-SOCIO.
038000     IF CAR-CEDULA-SOCIO = SPACES OR LOW-VALUES
038100        SET 88-CARGA-ERROR-SI TO TRUE
038200        MOVE 'CEDULA DEL SOCIO NO INFORMADA' TO WS-MJE-ERROR
038300     END-IF.
038400     IF 88-CARGA-ERROR-NO
038500        AND (CAR-NOMBRE-SOCIO = SPACES OR LOW-VALUES)
038600        SET 88-CARGA-ERROR-SI TO TRUE
038700        MOVE 'NOMBRE DEL SOCIO NO INFORMADO' TO WS-MJE-ERROR
038800     END-IF.
038900     IF 88-CARGA-ERROR-NO
039000        AND CAR-NOMBRE-SOCIO (1:1) IS NOT WS-CLASE-ALFA
039100        DISPLAY 'TSTCOOP01: ADVERTENCIA - NOMBRE NO EMPIEZA CON LETRA '
039200                 CAR-NOMBRE-SOCIO
039300     END-IF.
039400 FIN-20200. EXIT.
039500 20300-ALTA-SOCIO.
039600     SEARCH ALL WT-SOC-TABLA
039700         AT END
039800              PERFORM 20310-INCORPORO-SOCIO THRU FIN-20310
039900         WHEN WT-SOC-CEDULA (IDX-SOC) = CAR-CEDULA-SOCIO
040000              CONTINUE
040100     END-SEARCH.
040200 FIN-20300. EXIT.
040300 20310-INCORPORO-SOCIO.
040400     IF WS-SOC-ULTIMO-CARGADO >= WS-SOC-MAX-OCCURS
040500        MOVE '20310-INCORPORO-SOCIO'     TO WCANCELA-PARRAFO
040600        MOVE 'WT-SOCIOS'                 TO WCANCELA-RECURSO
040700        MOVE 'INSERT TABLA'              TO WCANCELA-OPERACION
040800        MOVE '00'                        TO WCANCELA-CODRET
040900        MOVE 'TABLA DE SOCIOS LLENA, AUMENTAR WS-SOC-MAX-OCCURS'
041000                                          TO WCANCELA-MENSAJE
041100        PERFORM 99999-CANCELO THRU FIN-99999
041200     END-IF.
041300     ADD 1 TO WS-SOC-ULTIMO-CARGADO.
041400     MOVE CAR-CEDULA-SOCIO TO WT-SOC-CEDULA (WS-SOC-ULTIMO-CARGADO).
041500     MOVE CAR-NOMBRE-SOCIO TO WT-SOC-NOMBRE (WS-SOC-ULTIMO-CARGADO).
041600     ADD 1 TO WS-CANT-SOCIOS-ALTA.
041700     PERFORM 20320-ORDENO-TABLA-SOCIOS THRU FIN-20320.
041800 FIN-20310. EXIT.
041900 20320-ORDENO-TABLA-SOCIOS.
042000     SET 88-SOC-HUBO-CAMBIO-SI TO TRUE.
042100     PERFORM 20321-PASADA-ORDEN-SOCIOS UNTIL 88-SOC-HUBO-CAMBIO-NO.
042200 FIN-20320. EXIT.
042300 20321-PASADA-ORDEN-SOCIOS.
042400     SET 88-SOC-HUBO-CAMBIO-NO TO TRUE.
042500     PERFORM 20322-COMPARO-SOCIOS
042600          VARYING IDX-SOC FROM 1 BY 1
042700          UNTIL IDX-SOC > WS-SOC-ULTIMO-CARGADO.
042800 FIN-20321. EXIT.
042900 20322-COMPARO-SOCIOS.
043000     IF WT-SOC-CEDULA (IDX-SOC) > WT-SOC-CEDULA (IDX-SOC + 1)
043100        MOVE WT-SOC-TABLA (IDX-SOC + 1) TO WS-SOC-VECTOR-TEMP
043200        MOVE WT-SOC-TABLA (IDX-SOC)     TO WT-SOC-TABLA (IDX-SOC + 1)
043300        MOVE WS-SOC-VECTOR-TEMP          TO WT-SOC-TABLA (IDX-SOC)
043400        SET 88-SOC-HUBO-CAMBIO-SI TO TRUE
043500     END-IF.
043600 FIN-20322. EXIT.
043700 20400-VALIDO-CUENTA.
043800     IF CAR-NUMERO-CUENTA = SPACES OR LOW-VALUES
043900        SET 88-CARGA-ERROR-SI TO TRUE
044000        MOVE 'NUMERO DE CUENTA NO INFORMADO' TO WS-MJE-ERROR
044100     END-IF.
044200     IF 88-CARGA-ERROR-NO AND CAR-SALDO-INICIAL < 0
044300        SET 88-CARGA-ERROR-SI TO TRUE
044400        MOVE 'EL SALDO INICIAL NO PUEDE SER NEGATIVO' TO WS-MJE-ERROR
044500     END-IF.
044600     IF 88-CARGA-ERROR-NO AND CAR-TASA-INTERES > 1
044700        SET 88-CARGA-ERROR-SI TO TRUE
044800        MOVE 'LA TASA DE INTERES DEBE ESTAR ENTRE 0 Y 1' TO WS-MJE-ERROR
044900     END-IF.
045000     IF 88-CARGA-ERROR-NO
045100        PERFORM 20410-VALIDO-CUENTA-SOCIO THRU FIN-20410
045200     END-IF.
045300     IF 88-CARGA-ERROR-NO
045400        PERFORM 20420-VALIDO-CUENTA-REGISTRO THRU FIN-20420
045500     END-IF.
045600 FIN-20400. EXIT.
045700*----------------------------------------------------------------*
045800* RECORRIDO LINEAL DE LAS CUENTAS YA CARGADAS: RECHAZA LA CUENTA  *
045900* SI EL NUMERO YA APARECE ENTRE LAS CUENTAS DEL MISMO SOCIO.      *
046000*----------------------------------------------------------------*
046100 20410-VALIDO-CUENTA-SOCIO.
046200     PERFORM 20411-COMPARO-CUENTA-SOCIO
046300          VARYING IDX-CTA FROM 1 BY 1
046400          UNTIL IDX-CTA > WS-CTA-ULTIMO-CARGADO
046500             OR 88-CARGA-ERROR-SI.
046600 FIN-20410. EXIT.
046700 20411-COMPARO-CUENTA-SOCIO.
046800     IF WT-CTA-CEDULA (IDX-CTA) = CAR-CEDULA-SOCIO
046900        AND WT-CTA-NUMERO (IDX-CTA) = CAR-NUMERO-CUENTA
047000        SET 88-CARGA-ERROR-SI TO TRUE
047100        MOVE 'LA CUENTA YA ESTA ASOCIADA A ESTE SOCIO' TO WS-MJE-ERROR
047200     END-IF.
047300 FIN-20411. EXIT.
047400 20420-VALIDO-CUENTA-REGISTRO.
047500     SEARCH ALL WT-CTA-TABLA
047600         AT END
047700              CONTINUE
047800         WHEN WT-CTA-NUMERO (IDX-CTA) = CAR-NUMERO-CUENTA
047900              SET 88-CARGA-ERROR-SI TO TRUE
048000              MOVE 'NUMERO DE CUENTA YA EXISTE EN EL REGISTRO'
048100                                    TO WS-MJE-ERROR
048200     END-SEARCH.
048300 FIN-20420. EXIT.
048400 20500-ALTA-CUENTA.
048500     PERFORM 20510-INCORPORO-CUENTA THRU FIN-20510.
048600 FIN-20500. EXIT.
048700 20510-INCORPORO-CUENTA.
048800     IF WS-CTA-ULTIMO-CARGADO >= WS-CTA-MAX-OCCURS
048900        MOVE '20510-INCORPORO-CUENTA'    TO WCANCELA-PARRAFO
049000        MOVE 'WT-CUENTAS'                TO WCANCELA-RECURSO
049100        MOVE 'INSERT TABLA'              TO WCANCELA-OPERACION
049200        MOVE '00'                        TO WCANCELA-CODRET
049300        MOVE 'TABLA DE CUENTAS LLENA, AUMENTAR WS-CTA-MAX-OCCURS'
049400                                          TO WCANCELA-MENSAJE
049500        PERFORM 99999-CANCELO THRU FIN-99999
049600     END-IF.
049700     ADD 1 TO WS-CTA-ULTIMO-CARGADO.
049800     MOVE CAR-NUMERO-CUENTA TO WT-CTA-NUMERO (WS-CTA-ULTIMO-CARGADO).
049900     MOVE CAR-CEDULA-SOCIO  TO WT-CTA-CEDULA (WS-CTA-ULTIMO-CARGADO).
050000     MOVE CAR-SALDO-INICIAL TO WT-CTA-SALDO  (WS-CTA-ULTIMO-CARGADO).
050100     MOVE CAR-TASA-INTERES  TO WT-CTA-TASA   (WS-CTA-ULTIMO-CARGADO).
050200     MOVE 'AH'              TO WT-CTA-TIPO   (WS-CTA-ULTIMO-CARGADO).
050300*----------------------------------------------------------------*
050400* SE DEJA CONSTANCIA DEL NUMERO DE CUENTA EN WT-CUENTAS-ORDEN,    *
050500* EN EL ORDEN DE ALTA, ANTES DE REORDENAR WT-CUENTAS POR NUMERO   *
050600* (PED. 15-092).                                                  *
050700*----------------------------------------------------------------*
050800     ADD 1 TO WS-ORD-ULTIMO-CARGADO.
050900     MOVE CAR-NUMERO-CUENTA TO WT-ORD-NUMERO (WS-ORD-ULTIMO-CARGADO).
051000     ADD 1 TO WS-CANT-CUENTAS-ALTA.
051100     PERFORM 20520-ORDENO-TABLA-CUENTAS THRU FIN-20520.
051200 FIN-20510. EXIT.
051300 20520-ORDENO-TABLA-CUENTAS.
051400     SET 88-CTA-HUBO-CAMBIO-SI TO TRUE.
051500     PERFORM 20521-PASADA-ORDEN-CUENTAS UNTIL 88-CTA-HUBO-CAMBIO-NO.
051600 FIN-20520. EXIT.
051700 20521-PASADA-ORDEN-CUENTAS.
051800     SET 88-CTA-HUBO-CAMBIO-NO TO TRUE.
051900     PERFORM 20522-COMPARO-CUENTAS
052000          VARYING IDX-CTA FROM 1 BY 1
052100          UNTIL IDX-CTA > WS-CTA-ULTIMO-CARGADO.
052200 FIN-20521. EXIT.
052300 20522-COMPARO-CUENTAS.
052400     IF WT-CTA-NUMERO (IDX-CTA) > WT-CTA-NUMERO (IDX-CTA + 1)
052500        MOVE WT-CTA-TABLA (IDX-CTA + 1) TO WS-CTA-VECTOR-TEMP
052600        MOVE WT-CTA-TABLA (IDX-CTA)     TO WT-CTA-TABLA (IDX-CTA + 1)
052700        MOVE WS-CTA-VECTOR-TEMP          TO WT-CTA-TABLA (IDX-CTA)
052800        SET 88-CTA-HUBO-CAMBIO-SI TO TRUE
052900     END-IF.
053000 FIN-20522. EXIT.
053100 20900-ADVIERTO-CARGA-RECHAZADA.
053200     ADD 1 TO WS-CANT-CARGAS-RECHAZADAS.
053300     DISPLAY 'TSTCOOP01: CARGA RECHAZADA - ' WS-MJE-ERROR.
053400     DISPLAY '           SOCIO  : ' CAR-CEDULA-SOCIO ' '
053500                                     CAR-NOMBRE-SOCIO.
053600     DISPLAY '           CUENTA : ' CAR-NUMERO-CUENTA.
053700 FIN-20900. EXIT.
053800*----------------------------------------------------------------*
053900* 30000 - PASO 2: APLICACION DE LOS MOVIMIENTOS DEL DIA.          *
054000*----------------------------------------------------------------*
054100 30000-PROCESO-MOVIMIENTOS.
054200     PERFORM 30100-1RA-LECTURA-MOVTO THRU FIN-30100.
054300     PERFORM 30200-PROCESO-UN-MOVTO UNTIL 88-FS-MOVTO-EOF.
054400 FIN-30000. EXIT.
054500 30100-1RA-LECTURA-MOVTO.
054600     PERFORM 31000-READ-MOVTO THRU FIN-31000.
054700     IF 88-FS-MOVTO-EOF
054800        DISPLAY 'TSTCOOP01: EL ARCHIVO DE MOVIMIENTOS VINO VACIO'
054900     END-IF.
055000 FIN-30100. EXIT.
055100 31000-READ-MOVTO.
055200     READ MOVTOS-COOP INTO REG-MOVTO
055300         AT END SET 88-FS-MOVTO-EOF TO TRUE
055400     END-READ.
055500     EVALUATE TRUE
055600         WHEN 88-FS-MOVTO-OK
055700              ADD 1 TO WS-LEIDOS-MOVTO
055800         WHEN 88-FS-MOVTO-EOF
055900              CONTINUE
056000         WHEN OTHER
056100              MOVE '31000-READ-MOVTO'    TO WCANCELA-PARRAFO
056200              MOVE 'MOVTOS-COOP'         TO WCANCELA-RECURSO
056300              MOVE 'READ'                TO WCANCELA-OPERACION
056400              MOVE FS-MOVTO               TO WCANCELA-CODRET
056500              MOVE 'ERROR LEYENDO EL ARCHIVO DE MOVIMIENTOS'
056600                                          TO WCANCELA-MENSAJE
056700              PERFORM 99999-CANCELO THRU FIN-99999
056800     END-EVALUATE.
056900 FIN-31000. EXIT.
057000 30200-PROCESO-UN-MOVTO.
057100     MOVE SPACES TO WS-MOVTO-RESULTADO.
057200     MOVE 0      TO WS-RES-MONTO WS-RES-SALDO-ANT WS-RES-SALDO-NUEVO.
057300     SET  88-MOV-ERROR-NO  TO TRUE.
057400     MOVE MOV-TIPO-TRANS    TO WS-RES-TIPO.
057500     MOVE MOV-NUMERO-CUENTA TO WS-RES-NUMCTA.
057600     MOVE MOV-MONTO         TO WS-RES-MONTO.
057700     PERFORM 30300-VALIDO-MOVIMIENTO THRU FIN-30300.
057800     IF 88-MOV-ERROR-NO
057900        PERFORM 30400-BUSCO-CUENTA-MOVTO THRU FIN-30400
058000     END-IF.
058100     IF 88-MOV-ERROR-NO
058200        EVALUATE TRUE
058300            WHEN 88-MOV-ES-DEPOSITO
058400                 PERFORM 30500-EJECUTO-DEPOSITO THRU FIN-30500
058500            WHEN 88-MOV-ES-RETIRO
058600                 PERFORM 30600-EJECUTO-RETIRO THRU FIN-30600
058700            WHEN OTHER
058800                 SET 88-MOV-ERROR-SI TO TRUE
058900                 MOVE 'TIPO DE TRANSACCION NO RECONOCIDO'
059000                                        TO WS-MJE-ERROR
059100        END-EVALUATE
059200     END-IF.
059300     PERFORM 30800-ARMO-RESULTADO THRU FIN-30800.
059400     PERFORM 30900-WRITE-LOGMOV THRU FIN-30900.
059500     PERFORM 31000-READ-MOVTO THRU FIN-31000.
059600 FIN-30200. EXIT.
059700 30300-VALIDO-MOVIMIENTO.
059800     IF MOV-MONTO NOT > 0
059900        SET 88-MOV-ERROR-SI TO TRUE
060000        MOVE 'EL MONTO DEBE SER MAYOR QUE CERO' TO WS-MJE-ERROR
060100     END-IF.
060200 FIN-30300. EXIT.
060300 30400-BUSCO-CUENTA-MOVTO.
060400     SEARCH ALL WT-CTA-TABLA
060500         AT END
060600              SET 88-MOV-ERROR-SI TO TRUE
060700              MOVE 'CUENTA NO ENCONTRADA EN EL REGISTRO'
060800                                    TO WS-MJE-ERROR
060900         WHEN WT-CTA-NUMERO (IDX-CTA) = MOV-NUMERO-CUENTA
061000              CONTINUE
061100     END-SEARCH.
061200 FIN-30400. EXIT.
061300 30500-EJECUTO-DEPOSITO.
061400     MOVE WT-CTA-SALDO (IDX-CTA) TO WS-RES-SALDO-ANT.
061500     ADD MOV-MONTO TO WT-CTA-SALDO (IDX-CTA).
061600     MOVE WT-CTA-SALDO (IDX-CTA) TO WS-RES-SALDO-NUEVO.
061700     SET 88-RES-EJECUTADO TO TRUE.
061800 FIN-30500. EXIT.
061900 30600-EJECUTO-RETIRO.
062000     MOVE WT-CTA-SALDO (IDX-CTA) TO WS-RES-SALDO-ANT.
062100     PERFORM 30610-VALIDO-MINIMO THRU FIN-30610.
062200     IF 88-MOV-ERROR-NO
062300        PERFORM 30620-VALIDO-FONDOS THRU FIN-30620
062400     END-IF.
062500     IF 88-MOV-ERROR-NO
062600        SUBTRACT MOV-MONTO FROM WT-CTA-SALDO (IDX-CTA)
062700        SET 88-RES-EJECUTADO TO TRUE
062800     END-IF.
062900     MOVE WT-CTA-SALDO (IDX-CTA) TO WS-RES-SALDO-NUEVO.
063000 FIN-30600. EXIT.
063100*----------------------------------------------------------------*
063200* LA REGLA DEL SALDO MINIMO DE AHORRO SE VERIFICA ANTES QUE LOS   *
063300* FONDOS INSUFICIENTES, SEGUN LO PEDIDO POR AUDITORIA EN 1993.    *
063400*----------------------------------------------------------------*
063500 30610-VALIDO-MINIMO.
063600     IF 88-CTA-ES-AHORRO (IDX-CTA)
063700        IF (WT-CTA-SALDO (IDX-CTA) - MOV-MONTO) < WCN-SALDO-MINIMO-AHORRO
063800           SET 88-MOV-ERROR-SI TO TRUE
063900           MOVE 'EL RETIRO DEJARIA EL SALDO POR DEBAJO DEL MINIMO'
064000                                    TO WS-MJE-ERROR
064100        END-IF
064200     END-IF.
064300 FIN-30610. EXIT.
064400 30620-VALIDO-FONDOS.
064500     IF WT-CTA-SALDO (IDX-CTA) < MOV-MONTO
064600        SET 88-MOV-ERROR-SI TO TRUE
064700        MOVE 'FONDOS INSUFICIENTES PARA EL RETIRO' TO WS-MJE-ERROR
064800     END-IF.
064900 FIN-30620. EXIT.
065000 30800-ARMO-RESULTADO.
065100     IF 88-MOV-ERROR-SI
065200        SET 88-RES-RECHAZADO TO TRUE
065300        MOVE WS-MJE-ERROR TO WS-RES-MOTIVO
065400        ADD 1 TO WS-CANT-TRANS-RECHAZADAS
065500     ELSE
065600        ADD 1 TO WS-CANT-TRANS-EJECUTADAS
065700     END-IF.
065800 FIN-30800. EXIT.
065900 30900-WRITE-LOGMOV.
066000     MOVE SPACES                TO WLOG-LINEA.
066100     MOVE WS-RES-TIPO            TO WLOG-TIPO.
066200     MOVE WS-RES-NUMCTA          TO WLOG-NUMCTA.
066300     MOVE WS-RES-MONTO           TO WLOG-MONTO-ED.
066400     MOVE WS-RES-SALDO-ANT       TO WLOG-SALDO-ANT-ED.
066500     MOVE WS-RES-SALDO-NUEVO     TO WLOG-SALDO-NUEVO-ED.
066600     MOVE WS-RES-ESTADO          TO WLOG-ESTADO.
066700     MOVE WS-RES-MOTIVO          TO WLOG-MOTIVO.
066800     WRITE REG-LOGMOV-FD FROM WLOG-LINEA.
066900     IF 88-FS-LOGMOV-OK
067000        ADD 1 TO WS-GRABADOS-LOGMOV
067100     ELSE
067200        MOVE '30900-WRITE-LOGMOV'      TO WCANCELA-PARRAFO
067300        MOVE 'LOGMOV-COOP'             TO WCANCELA-RECURSO
067400        MOVE 'WRITE'                   TO WCANCELA-OPERACION
067500        MOVE FS-LOGMOV                  TO WCANCELA-CODRET
067600        MOVE 'ERROR GRABANDO EL LOG DE MOVIMIENTOS' TO WCANCELA-MENSAJE
067700        PERFORM 99999-CANCELO THRU FIN-99999
067800     END-IF.
067900 FIN-30900. EXIT.
068000*----------------------------------------------------------------*
068100* 40000 - PASO 3: LIQUIDACION DE INTERESES SOBRE CUENTAS DE       *
068200* AHORRO. RECORRE LAS CUENTAS EN EL ORDEN EN QUE FUERON DADAS DE  *
068300* ALTA (WT-CUENTAS-ORDEN), NO EN EL ORDEN ASCENDENTE POR NUMERO   *
068400* QUE MANTIENE WT-CUENTAS PARA EL SEARCH ALL DE LOS PASOS 2 Y 5;  *
068500* PARA CADA CUENTA SE UBICA SU POSICION EN WT-CUENTAS POR         *
068600* BUSQUEDA BINARIA Y SE LIQUIDA EL INTERES, IMPRIMIENDO UN        *
068700* MINI-LISTADO EN EL MISMO ARCHIVO DEL REPORTE (PED. 15-092).     *
068800*----------------------------------------------------------------*
068900 40000-LIQUIDO-INTERESES.
069000     MOVE 0 TO WS-CANT-INTERESES-APLIC.
069100     PERFORM 40100-IMPRIMO-TITULOS-INT THRU FIN-40100.
069200     PERFORM 40150-APLICO-CUENTA-ORDEN
069300          VARYING IDX-ORD FROM 1 BY 1
069400          UNTIL IDX-ORD > WS-ORD-ULTIMO-CARGADO.
069500     PERFORM 40900-IMPRIMO-TRAILER-INT THRU FIN-40900.
069600 FIN-40000. EXIT.
069700 40100-IMPRIMO-TITULOS-INT.
069800     MOVE SPACES TO WLIS-LINEA.
069900     WRITE REG-LISTADO-FD FROM WLIS-LINEA AFTER ADVANCING C01.
070000     MOVE 'LIQUIDACION DE INTERESES SOBRE CUENTAS DE AHORRO'
070100                                         TO WLIS-TITULO.
070200     WRITE REG-LISTADO-FD FROM WLIS-LINEA.
070300     MOVE SPACES TO WLIS-LINEA.
070400     WRITE REG-LISTADO-FD FROM WLIS-LINEA.
070500     ADD 3 TO WS-GRABADOS-LISTADO.
070600     MOVE 1 TO WS-LINEA.
070700 FIN-40100. EXIT.
070800*----------------------------------------------------------------*
070900* UBICA POR NUMERO DE CUENTA, MEDIANTE SEARCH ALL SOBRE LA TABLA  *
071000* ORDENADA WT-CTA-TABLA, LA POSICION (IDX-CTA) DE LA CUENTA QUE   *
071100* OCUPA EL LUGAR IDX-ORD EN EL ORDEN DE ALTA, Y LE APLICA EL      *
071200* INTERES A TRAVES DE 40200-APLICO-UNA-CUENTA (PED. 15-092).      *
071300*----------------------------------------------------------------*
071400 40150-APLICO-CUENTA-ORDEN.
071500     SEARCH ALL WT-CTA-TABLA
071600         AT END
071700              CONTINUE
071800         WHEN WT-CTA-NUMERO (IDX-CTA) = WT-ORD-NUMERO (IDX-ORD)
071900              PERFORM 40200-APLICO-UNA-CUENTA THRU FIN-40200
072000     END-SEARCH.
072100 FIN-40150. EXIT.
072200 40200-APLICO-UNA-CUENTA.
072300     IF 88-CTA-ES-AHORRO (IDX-CTA)
072400        MOVE WT-CTA-SALDO (IDX-CTA) TO WS-INT-SALDO-ANT
072500        PERFORM 40210-CALCULO-INTERES THRU FIN-40210
072600        MOVE WT-CTA-SALDO (IDX-CTA) TO WS-INT-SALDO-NUEVO
072700        PERFORM 40220-ARMO-DETALLE-INT THRU FIN-40220
072800        PERFORM 80000-WRITE-LISTADO THRU FIN-80000
072900        ADD 1 TO WS-CANT-INTERESES-APLIC
073000     END-IF.
073100 FIN-40200. EXIT.
073200*----------------------------------------------------------------*
073300* EL INTERES SE REDONDEA A 2 DECIMALES POR EXCESO/DEFECTO SEGUN   *
073400* CORRESPONDA (ROUNDED) ANTES DE SUMARLO AL SALDO.                *
073500*----------------------------------------------------------------*
073600 40210-CALCULO-INTERES.
073700     COMPUTE WS-INT-IMPORTE ROUNDED =
073800             WT-CTA-SALDO (IDX-CTA) * WT-CTA-TASA (IDX-CTA).
073900     ADD WS-INT-IMPORTE TO WT-CTA-SALDO (IDX-CTA).
074000 FIN-40210. EXIT.
074100 40220-ARMO-DETALLE-INT.
074200     MOVE SPACES               TO WLIS-LINEA.
074300     MOVE WT-CTA-NUMERO (IDX-CTA) TO WLIS-INT-NUMCTA.
074400     MOVE WS-INT-SALDO-ANT     TO WLIS-INT-SALDO-ANT-ED.
074500     MOVE WS-INT-SALDO-NUEVO   TO WLIS-INT-SALDO-NUEVO-ED.
074600     MOVE WT-CTA-TASA (IDX-CTA) TO WLIS-INT-TASA-ED.
074700 FIN-40220. EXIT.
074800 40900-IMPRIMO-TRAILER-INT.
074900     MOVE SPACES TO WLIS-LINEA.
075000     MOVE 'INTERESES APLICADOS A'       TO WLIS-CAMPO1.
075100     MOVE WS-CANT-INTERESES-APLIC       TO WS-CANT-ED.
075200     MOVE WS-CANT-ED                    TO WLIS-CAMPO2.
075300     MOVE 'CUENTA(S)'                   TO WLIS-CAMPO3.
075400     PERFORM 80000-WRITE-LISTADO THRU FIN-80000.
075500 FIN-40900. EXIT.
075600*----------------------------------------------------------------*
075700* 50000 - PASO 4: EMISION DEL LISTADO GENERAL DE LA COOPERATIVA.  *
075800*----------------------------------------------------------------*
075900 50000-EMITO-REPORTE.
076000     PERFORM 50100-IMPRIMO-ENCABEZADO THRU FIN-50100.
076100     PERFORM 50200-CALCULO-ESTADISTICAS THRU FIN-50200.
076200     PERFORM 50300-IMPRIMO-ESTADISTICAS THRU FIN-50300.
076300     PERFORM 50400-ORDENO-SOCIOS-RPT THRU FIN-50400.
076400     PERFORM 50500-IMPRIMO-SOCIOS THRU FIN-50500.
076500     PERFORM 50600-ARMO-FILTRO-CUENTAS THRU FIN-50600.
076600     PERFORM 50700-ORDENO-FILTRO-CUENTAS THRU FIN-50700.
076700     PERFORM 50800-IMPRIMO-FILTRO-CUENTAS THRU FIN-50800.
076800     PERFORM 50900-IMPRIMO-TOTALES THRU FIN-50900.
076900 FIN-50000. EXIT.
077000 50100-IMPRIMO-ENCABEZADO.
077100     ACCEPT WS-CURRENT-DATE-DATE FROM DATE.
077200     ACCEPT WS-CURRENT-DATE-TIME FROM TIME.
077300*----------------------------------------------------------------*
077400* BANDA - TITULO CENTRADO - BANDA, AL ESTILO DE LAS CARATULAS DE  *
077500* CONSOLA DE 90100-TOTALES-CONTROL Y DE CANCELA. EL TITULO SE     *
077600* CENTRA POR REFERENCE MODIFICATION SOBRE EL RENGLON DE 132 DEL   *
077700* LISTADO, TECNICA YA USADA EN CANCELA CON WCANCELA-CODRET        *
077800* (PED. 15-092).                                                  *
077900*----------------------------------------------------------------*
078000     MOVE SPACES TO WLIS-LINEA.
078100     WRITE REG-LISTADO-FD FROM WLIS-LINEA AFTER ADVANCING C01.
078200     MOVE WS-LIS-BANDA TO WLIS-TITULO.
078300     WRITE REG-LISTADO-FD FROM WLIS-LINEA.
078400     MOVE SPACES TO WLIS-LINEA.
078500     MOVE 'REPORTE COMPLETO DE LA COOPERATIVA'
078600                                 TO WLIS-TITULO (50:34).
078700     WRITE REG-LISTADO-FD FROM WLIS-LINEA.
078800     MOVE WS-LIS-BANDA TO WLIS-TITULO.
078900     WRITE REG-LISTADO-FD FROM WLIS-LINEA.
079000     MOVE SPACES TO WLIS-LINEA.
079100     WRITE REG-LISTADO-FD FROM WLIS-LINEA.
079200     ADD 5 TO WS-GRABADOS-LISTADO.
079300 FIN-50100. EXIT.
079400 50200-CALCULO-ESTADISTICAS.
079500     MOVE WS-SOC-ULTIMO-CARGADO TO TOTAL-SOCIOS.
079600     MOVE WS-CTA-ULTIMO-CARGADO TO TOTAL-CUENTAS.
079700     MOVE 0 TO SALDO-TOTAL.
079800     IF WS-CTA-ULTIMO-CARGADO > 0
079900        MOVE WT-CTA-SALDO (1) TO SALDO-MAXIMO
080000        MOVE WT-CTA-SALDO (1) TO SALDO-MINIMO
080100     ELSE
080200        MOVE 0 TO SALDO-MAXIMO
080300        MOVE 0 TO SALDO-MINIMO
080400     END-IF.
080500     PERFORM 50210-SUMO-SALDOS
080600          VARYING IDX-CTA FROM 1 BY 1
080700          UNTIL IDX-CTA > WS-CTA-ULTIMO-CARGADO.
080800     IF TOTAL-CUENTAS > 0
080900        COMPUTE SALDO-PROMEDIO ROUNDED = SALDO-TOTAL / TOTAL-CUENTAS
081000     ELSE
081100        MOVE 0 TO SALDO-PROMEDIO
081200     END-IF.
081300 FIN-50200. EXIT.
081400 50210-SUMO-SALDOS.
081500     ADD WT-CTA-SALDO (IDX-CTA) TO SALDO-TOTAL.
081600     IF WT-CTA-SALDO (IDX-CTA) > SALDO-MAXIMO
081700        MOVE WT-CTA-SALDO (IDX-CTA) TO SALDO-MAXIMO
081800     END-IF.
081900     IF WT-CTA-SALDO (IDX-CTA) < SALDO-MINIMO
082000        MOVE WT-CTA-SALDO (IDX-CTA) TO SALDO-MINIMO
082100     END-IF.
082200 FIN-50210. EXIT.
082300 50300-IMPRIMO-ESTADISTICAS.
082400     MOVE SPACES TO WLIS-LINEA.
082500     MOVE 'CALCULOS ESTADISTICOS'  TO WLIS-CAMPO1.
082600     PERFORM 80000-WRITE-LISTADO THRU FIN-80000.
082700     MOVE SPACES TO WLIS-LINEA.
082800     MOVE 'TOTAL DE SOCIOS'        TO WLIS-CAMPO1.
082900     MOVE TOTAL-SOCIOS             TO WLIS-CANT-ED.
083000     PERFORM 80000-WRITE-LISTADO THRU FIN-80000.
083100     MOVE SPACES TO WLIS-LINEA.
083200     MOVE 'TOTAL DE CUENTAS'       TO WLIS-CAMPO1.
083300     MOVE TOTAL-CUENTAS            TO WLIS-CANT-ED.
083400     PERFORM 80000-WRITE-LISTADO THRU FIN-80000.
083500     MOVE SPACES TO WLIS-LINEA.
083600     MOVE 'SALDO TOTAL'            TO WLIS-CAMPO1.
083700     MOVE SALDO-TOTAL              TO WLIS-MONTO-ED.
083800     PERFORM 80000-WRITE-LISTADO THRU FIN-80000.
083900     MOVE SPACES TO WLIS-LINEA.
084000     MOVE 'SALDO PROMEDIO'         TO WLIS-CAMPO1.
084100     MOVE SALDO-PROMEDIO           TO WLIS-MONTO-ED.
084200     PERFORM 80000-WRITE-LISTADO THRU FIN-80000.
084300     MOVE SPACES TO WLIS-LINEA.
084400     MOVE 'SALDO MAXIMO'           TO WLIS-CAMPO1.
084500     MOVE SALDO-MAXIMO             TO WLIS-MONTO-ED.
084600     PERFORM 80000-WRITE-LISTADO THRU FIN-80000.
084700     MOVE SPACES TO WLIS-LINEA.
084800     MOVE 'SALDO MINIMO'           TO WLIS-CAMPO1.
084900     MOVE SALDO-MINIMO             TO WLIS-MONTO-ED.
085000     PERFORM 80000-WRITE-LISTADO THRU FIN-80000.
085100 FIN-50300. EXIT.
085200 50400-ORDENO-SOCIOS-RPT.
085300     MOVE HIGH-VALUES TO WT-SOCIOS-RPT.
085400     PERFORM 50410-COPIO-SOCIO
085500          VARYING IDX-SOC FROM 1 BY 1
085600          UNTIL IDX-SOC > WS-SOC-ULTIMO-CARGADO.
085700     SET 88-SOC-HUBO-CAMBIO-SI TO TRUE.
085800     PERFORM 50420-PASADA-ORDEN-SOC-RPT UNTIL 88-SOC-HUBO-CAMBIO-NO.
085900 FIN-50400. EXIT.
086000 50410-COPIO-SOCIO.
086100     MOVE WT-SOC-CEDULA (IDX-SOC) TO WT-RPT-CEDULA (IDX-SOC).
086200     MOVE WT-SOC-NOMBRE (IDX-SOC) TO WT-RPT-NOMBRE (IDX-SOC).
086300 FIN-50410. EXIT.
086400 50420-PASADA-ORDEN-SOC-RPT.
086500     SET 88-SOC-HUBO-CAMBIO-NO TO TRUE.
086600     PERFORM 50421-COMPARO-SOC-RPT
086700          VARYING IDX-SOC-RPT FROM 1 BY 1
086800          UNTIL IDX-SOC-RPT > WS-SOC-ULTIMO-CARGADO.
086900 FIN-50420. EXIT.
087000 50421-COMPARO-SOC-RPT.
087100     IF WT-RPT-NOMBRE (IDX-SOC-RPT) > WT-RPT-NOMBRE (IDX-SOC-RPT + 1)
087200        MOVE WT-RPT-CEDULA (IDX-SOC-RPT + 1) TO WT-SOC-VT-CEDULA
087300        MOVE WT-RPT-NOMBRE (IDX-SOC-RPT + 1) TO WT-SOC-VT-NOMBRE
087400        MOVE WT-RPT-CEDULA (IDX-SOC-RPT)     TO WT-RPT-CEDULA (IDX-SOC-RPT + 1)
087500        MOVE WT-RPT-NOMBRE (IDX-SOC-RPT)     TO WT-RPT-NOMBRE (IDX-SOC-RPT + 1)
087600        MOVE WT-SOC-VT-CEDULA                TO WT-RPT-CEDULA (IDX-SOC-RPT)
087700        MOVE WT-SOC-VT-NOMBRE                TO WT-RPT-NOMBRE (IDX-SOC-RPT)
087800        SET 88-SOC-HUBO-CAMBIO-SI TO TRUE
087900     END-IF.
088000 FIN-50421. EXIT.
088100 50500-IMPRIMO-SOCIOS.
088200     MOVE SPACES TO WLIS-LINEA.
088300     MOVE 'SOCIOS REGISTRADOS' TO WLIS-CAMPO1.
088400     PERFORM 80000-WRITE-LISTADO THRU FIN-80000.
088500     PERFORM 50510-IMPRIMO-UN-SOCIO
088600          VARYING IDX-SOC-RPT FROM 1 BY 1
088700          UNTIL IDX-SOC-RPT > WS-SOC-ULTIMO-CARGADO.
088800 FIN-50500. EXIT.
088900 50510-IMPRIMO-UN-SOCIO.
089000     MOVE SPACES TO WLIS-LINEA.
089100     MOVE WT-RPT-NOMBRE (IDX-SOC-RPT) TO WLIS-CAMPO1.
089200     MOVE WT-RPT-CEDULA (IDX-SOC-RPT) TO WLIS-CAMPO2.
089300     PERFORM 80000-WRITE-LISTADO THRU FIN-80000.
089400 FIN-50510. EXIT.
089500 50600-ARMO-FILTRO-CUENTAS.
089600     MOVE 0           TO WS-FIL-ULTIMO-CARGADO.
089700     MOVE HIGH-VALUES TO WT-CUENTAS-FILTRO.
089800     MOVE 0           TO WS-FIL-ULTIMO-CARGADO.
089900     PERFORM 50610-FILTRO-UNA-CUENTA
090000          VARYING IDX-CTA FROM 1 BY 1
090100          UNTIL IDX-CTA > WS-CTA-ULTIMO-CARGADO.
090200 FIN-50600. EXIT.
090300 50610-FILTRO-UNA-CUENTA.
090400     IF WT-CTA-SALDO (IDX-CTA) > WCN-UMBRAL-REPORTE
090500        ADD 1 TO WS-FIL-ULTIMO-CARGADO
090600        MOVE WT-CTA-NUMERO (IDX-CTA) TO WT-FIL-NUMERO (WS-FIL-ULTIMO-CARGADO)
090700        MOVE WT-CTA-CEDULA (IDX-CTA) TO WT-FIL-CEDULA (WS-FIL-ULTIMO-CARGADO)
090800        MOVE WT-CTA-SALDO (IDX-CTA)  TO WT-FIL-SALDO (WS-FIL-ULTIMO-CARGADO)
090900     END-IF.
091000 FIN-50610. EXIT.
091100 50700-ORDENO-FILTRO-CUENTAS.
091200     SET 88-FIL-HUBO-CAMBIO-SI TO TRUE.
091300     PERFORM 50710-PASADA-ORDEN-FILTRO UNTIL 88-FIL-HUBO-CAMBIO-NO.
091400 FIN-50700. EXIT.
091500 50710-PASADA-ORDEN-FILTRO.
091600     SET 88-FIL-HUBO-CAMBIO-NO TO TRUE.
091700     PERFORM 50711-COMPARO-FILTRO
091800          VARYING IDX-FIL FROM 1 BY 1
091900          UNTIL IDX-FIL > WS-FIL-ULTIMO-CARGADO.
092000 FIN-50710. EXIT.
092100*----------------------------------------------------------------*
092200* ORDEN DESCENDENTE POR SALDO: SE INTERCAMBIA CUANDO EL ACTUAL ES *
092300* MENOR QUE EL SIGUIENTE.                                         *
092400*----------------------------------------------------------------*
092500 50711-COMPARO-FILTRO.
092600     IF WT-FIL-SALDO (IDX-FIL) < WT-FIL-SALDO (IDX-FIL + 1)
092700        MOVE WT-FIL-TABLA (IDX-FIL + 1) TO WS-FIL-VECTOR-TEMP
092800        MOVE WT-FIL-TABLA (IDX-FIL)     TO WT-FIL-TABLA (IDX-FIL + 1)
092900        MOVE WS-FIL-VECTOR-TEMP          TO WT-FIL-TABLA (IDX-FIL)
093000        SET 88-FIL-HUBO-CAMBIO-SI TO TRUE
093100     END-IF.
093200 FIN-50711. EXIT.
093300 50800-IMPRIMO-FILTRO-CUENTAS.
093400*----------------------------------------------------------------*
093500* EL TITULO DE LA SECCION (34 BYTES) NO ENTRABA EN WLIS-CAMPO1    *
093600* (30 BYTES) Y SE IMPRIMIA RECORTADO; SE VUELCA AHORA AL OVERLAY  *
093700* DE TITULO DE ANCHO COMPLETO Y EL UMBRAL PASA A SU PROPIO        *
093800* RENGLON (PED. 15-092).                                          *
093900*----------------------------------------------------------------*
094000     MOVE SPACES TO WLIS-LINEA.
094100     MOVE 'CUENTAS CON SALDO MAYOR AL UMBRAL' TO WLIS-TITULO.
094200     PERFORM 80000-WRITE-LISTADO THRU FIN-80000.
094300     MOVE SPACES TO WLIS-LINEA.
094400     MOVE 'UMBRAL DEL REPORTE'      TO WLIS-CAMPO1.
094500     MOVE WCN-UMBRAL-REPORTE TO WLIS-MONTO-ED.
094600     PERFORM 80000-WRITE-LISTADO THRU FIN-80000.
094700     PERFORM 50810-IMPRIMO-UNA-CUENTA-FIL
094800          VARYING IDX-FIL FROM 1 BY 1
094900          UNTIL IDX-FIL > WS-FIL-ULTIMO-CARGADO.
095000 FIN-50800. EXIT.
095100 50810-IMPRIMO-UNA-CUENTA-FIL.
095200     PERFORM 50820-BUSCO-PROPIETARIO THRU FIN-50820.
095300     MOVE SPACES                   TO WLIS-LINEA.
095400     MOVE WT-FIL-NUMERO (IDX-FIL)  TO WLIS-CAMPO2.
095500     MOVE WS-PROPIETARIO-NOMBRE    TO WLIS-CAMPO3.
095600     MOVE WT-FIL-SALDO (IDX-FIL)   TO WLIS-MONTO-ED.
095700     PERFORM 80000-WRITE-LISTADO THRU FIN-80000.
095800 FIN-50810. EXIT.
095900 50820-BUSCO-PROPIETARIO.
096000     SEARCH ALL WT-SOC-TABLA
096100         AT END
096200              MOVE 'PROPIETARIO NO ENCONTRADO' TO WS-PROPIETARIO-NOMBRE
096300         WHEN WT-SOC-CEDULA (IDX-SOC) = WT-FIL-CEDULA (IDX-FIL)
096400              MOVE WT-SOC-NOMBRE (IDX-SOC)     TO WS-PROPIETARIO-NOMBRE
096500     END-SEARCH.
096600 FIN-50820. EXIT.
096700 50900-IMPRIMO-TOTALES.
096800     MOVE SPACES TO WLIS-LINEA.
096900     MOVE 'CALCULOS TOTALES'       TO WLIS-CAMPO1.
097000     PERFORM 80000-WRITE-LISTADO THRU FIN-80000.
097100     MOVE SPACES TO WLIS-LINEA.
097200     MOVE 'SALDO TOTAL DE LA COOPERATIVA' TO WLIS-CAMPO1.
097300     MOVE SALDO-TOTAL               TO WLIS-MONTO-ED.
097400     PERFORM 80000-WRITE-LISTADO THRU FIN-80000.
097500     ACCEPT WS-CURRENT-DATE-DATE FROM DATE.
097600     DISPLAY 'TSTCOOP01: LISTADO EMITIDO - FECHA DE PROCESO '
097700             WS-CDA-FECHA.
097800 FIN-50900. EXIT.
097900*----------------------------------------------------------------*
098000* 60000 - PASO 5: VALIDACION DE QUE EL REGISTRO DE CUENTAS        *
098100* RECHAZA UN NUMERO DE CUENTA DUPLICADO SOBRE UN SOCIO EXISTENTE. *
098200*----------------------------------------------------------------*
098300 60000-VALIDO-DUPLICADOS.
098400     DISPLAY 'TSTCOOP01: VALIDACION DE DUPLICADOS DEL REGISTRO DE CUENTAS'.
098500     IF WS-CTA-ULTIMO-CARGADO > 0
098600        MOVE WT-CTA-NUMERO (1) TO WS-VAL-NUMERO-CUENTA
098700        MOVE WT-CTA-CEDULA (1) TO WS-VAL-CEDULA
098800        PERFORM 60100-INTENTO-DUPLICADO THRU FIN-60100
098900     ELSE
099000        DISPLAY '           NO HAY CUENTAS CARGADAS, SE OMITE LA PRUEBA'
099100     END-IF.
099200 FIN-60000. EXIT.
099300 60100-INTENTO-DUPLICADO.
099400     SET 88-CARGA-ERROR-NO TO TRUE.
099500     MOVE WS-VAL-CEDULA        TO CAR-CEDULA-SOCIO.
099600     MOVE WS-VAL-NUMERO-CUENTA TO CAR-NUMERO-CUENTA.
099700     PERFORM 20410-VALIDO-CUENTA-SOCIO THRU FIN-20410.
099800     IF 88-CARGA-ERROR-NO
099900        PERFORM 20420-VALIDO-CUENTA-REGISTRO THRU FIN-20420
100000     END-IF.
100100     IF 88-CARGA-ERROR-SI
100200        ADD 1 TO WS-CANT-VALIDACIONES-OK
100300        DISPLAY '           RECHAZADA COMO SE ESPERABA - CUENTA '
100400                 CAR-NUMERO-CUENTA
100500        DISPLAY '           MOTIVO: ' WS-MJE-ERROR
100600     ELSE
100700        DISPLAY '           *** ATENCION *** NO SE RECHAZO LA CUENTA '
100800                 CAR-NUMERO-CUENTA
100900     END-IF.
101000 FIN-60100. EXIT.
101100*----------------------------------------------------------------*
101200* 70000 - COMISION DE MANTENIMIENTO DE CUENTA (CORRIDA DE FIN DE  *
101300* MES). NO FORMA PARTE DEL BATCH DIARIO; SOLO SE EJECUTA CUANDO   *
101400* EL OPERADOR LEVANTA EL SWITCH UPSI-0 EN EL JCL DE LA CORRIDA.   *
101500*----------------------------------------------------------------*
101600 70000-APLICO-COMISION.
101700     DISPLAY 'TSTCOOP01: CORRIDA DE COMISION DE MANTENIMIENTO (UPSI-0)'.
101800     PERFORM 70100-APLICO-COMISION-CUENTA
101900          VARYING IDX-CTA FROM 1 BY 1
102000          UNTIL IDX-CTA > WS-CTA-ULTIMO-CARGADO.
102100 FIN-70000. EXIT.
102200 70100-APLICO-COMISION-CUENTA.
102300     IF WT-CTA-SALDO (IDX-CTA) >= WCN-COMISION-MINIMO
102400        SUBTRACT WCN-COMISION-FIJA FROM WT-CTA-SALDO (IDX-CTA)
102500        DISPLAY '           COMISION APLICADA A ' WT-CTA-NUMERO (IDX-CTA)
102600                 ' NUEVO SALDO ' WT-CTA-SALDO (IDX-CTA)
102700     ELSE
102800        DISPLAY '           COMISION NO APLICADA (SALDO INSUFICIENTE) '
102900                 WT-CTA-NUMERO (IDX-CTA)
103000     END-IF.
103100 FIN-70100. EXIT.
103200*----------------------------------------------------------------*
103300* 80000 - GRABACION GENERICA DE UN RENGLON DEL LISTADO GENERAL,   *
103400* CON CONTROL DE SALTO DE HOJA CUANDO SE SUPERA WCN-LINEAS-MAX.   *
103500*----------------------------------------------------------------*
103600 80000-WRITE-LISTADO.
103700     PERFORM 80100-CONTROL-LINEA THRU FIN-80100.
103800     WRITE REG-LISTADO-FD FROM WLIS-LINEA.
103900     IF 88-FS-LISTADO-OK
104000        ADD 1 TO WS-GRABADOS-LISTADO
104100        ADD 1 TO WS-LINEA
104200     ELSE
104300        MOVE '80000-WRITE-LISTADO'      TO WCANCELA-PARRAFO
104400        MOVE 'LISTADO-COOP'             TO WCANCELA-RECURSO
104500        MOVE 'WRITE'                    TO WCANCELA-OPERACION
104600        MOVE FS-LISTADO                  TO WCANCELA-CODRET
104700        MOVE 'ERROR GRABANDO EL LISTADO GENERAL' TO WCANCELA-MENSAJE
104800        PERFORM 99999-CANCELO THRU FIN-99999
104900     END-IF.
105000 FIN-80000. EXIT.
105100 80100-CONTROL-LINEA.
105200     IF WS-LINEA > WCN-LINEAS-MAX
105300        PERFORM 80110-IMPRIMO-HOJA THRU FIN-80110
105400     END-IF.
105500 FIN-80100. EXIT.
105600 80110-IMPRIMO-HOJA.
105700     ADD 1 TO WS-HOJA.
105800     MOVE SPACES TO WLIS-LINEA.
105900     WRITE REG-LISTADO-FD FROM WLIS-LINEA AFTER ADVANCING C01.
106000     MOVE 'REPORTE (CONTINUA) HOJA'  TO WLIS-CAMPO1.
106100     MOVE WS-HOJA                    TO WLIS-CANT-ED.
106200     WRITE REG-LISTADO-FD FROM WLIS-LINEA.
106300     IF 88-FS-LISTADO-OK
106400        ADD 2 TO WS-GRABADOS-LISTADO
106500     END-IF.
106600     MOVE SPACES TO WLIS-LINEA.
106700     MOVE 1 TO WS-LINEA.
106800 FIN-80110. EXIT.
106900*----------------------------------------------------------------*
107000* 90000 - CIERRE DE ARCHIVOS Y TOTALES DE CONTROL DEL PROCESO.    *
107100*----------------------------------------------------------------*
107200 90000-FINALIZO.
107300     PERFORM 90100-TOTALES-CONTROL THRU FIN-90100.
107400     PERFORM 90200-CIERRO-ARCHIVOS THRU FIN-90200.
107500 FIN-90000. EXIT.
107600 90100-TOTALES-CONTROL.
107700     DISPLAY ' '.
107800     DISPLAY '***************  TOTALES DE CONTROL  ***************'.
107900     MOVE WS-LEIDOS-CARGA TO WS-CANT-ED.
108000     DISPLAY 'REGISTROS DE CARGA LEIDOS ........... ' WS-CANT-ED.
108100     MOVE WS-CANT-CARGAS-RECHAZADAS TO WS-CANT-ED.
108200     DISPLAY 'CARGAS RECHAZADAS .................... ' WS-CANT-ED.
108300     MOVE WS-CANT-SOCIOS-ALTA TO WS-CANT-ED.
108400     DISPLAY 'SOCIOS DADOS DE ALTA .................. ' WS-CANT-ED.
108500     MOVE WS-CANT-CUENTAS-ALTA TO WS-CANT-ED.
108600     DISPLAY 'CUENTAS DADAS DE ALTA .................. ' WS-CANT-ED.
108700     MOVE WS-LEIDOS-MOVTO TO WS-CANT-ED.
108800     DISPLAY 'MOVIMIENTOS LEIDOS .................... ' WS-CANT-ED.
108900     MOVE WS-CANT-TRANS-EJECUTADAS TO WS-CANT-ED.
109000     DISPLAY 'MOVIMIENTOS EJECUTADOS ................. ' WS-CANT-ED.
109100     MOVE WS-CANT-TRANS-RECHAZADAS TO WS-CANT-ED.
109200     DISPLAY 'MOVIMIENTOS RECHAZADOS .................. ' WS-CANT-ED.
109300     MOVE WS-CANT-INTERESES-APLIC TO WS-CANT-ED.
109400     DISPLAY 'CUENTAS CON INTERES LIQUIDADO ........... ' WS-CANT-ED.
109500     MOVE WS-GRABADOS-LOGMOV TO WS-CANT-ED.
109600     DISPLAY 'RENGLONES GRABADOS EN EL LOG ............. ' WS-CANT-ED.
109700     MOVE WS-GRABADOS-LISTADO TO WS-CANT-ED.
109800     DISPLAY 'RENGLONES GRABADOS EN EL LISTADO ......... ' WS-CANT-ED.
109900     MOVE WS-CANT-VALIDACIONES-OK TO WS-CANT-ED.
110000     DISPLAY 'VALIDACIONES DE DUPLICADOS CORRECTAS ..... ' WS-CANT-ED.
110100     DISPLAY '******************************************************'.
110200 FIN-90100. EXIT.
110300 90200-CIERRO-ARCHIVOS.
110400     IF 88-OPEN-CARGA-SI
110500        CLOSE CARGA-COOP
110600     END-IF.
110700     IF 88-OPEN-MOVTO-SI
110800        CLOSE MOVTOS-COOP
110900     END-IF.
111000     IF 88-OPEN-LOGMOV-SI
111100        CLOSE LOGMOV-COOP
111200     END-IF.
111300     IF 88-OPEN-LISTADO-SI
111400        CLOSE LISTADO-COOP
111500     END-IF.
111600 FIN-90200. EXIT.
111700*----------------------------------------------------------------*
111800* 99999 - LLAMADA A LA RUTINA COMUN DE CANCELACION DE PROCESOS.   *
111900*----------------------------------------------------------------*
112000 99999-CANCELO.
112100     CALL 'CANCELA' USING WCANCELA.
112200 FIN-99999. EXIT.
