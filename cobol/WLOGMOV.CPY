000100*----------------------------------------------------------------*
000200* WLOGMOV                                                         *
000300* RENGLON DEL LOG DE MOVIMIENTOS (ARCHIVO LOGMOV-COOP), UNO POR   *
000400* CADA TRANSACCION DE DEPOSITO O RETIRO PROCESADA EN EL PASO 2.   *
000500* LONGITUD DE REGISTRO (132), ARMADO POSICIONAL AL ESTILO DE LOS  *
000600* LISTADOS DE LA CASA (COLUMNAS FIJAS, FILLER ENTRE CAMPOS).      *
000700*----------------------------------------------------------------*
000800 01  WLOG-LINEA                    PIC X(132).
000900 01  WLOG-LINEA-R REDEFINES WLOG-LINEA.
001000     05  WLOG-TIPO                 PIC  X(08).
001100     05  FILLER                    PIC  X(01).
001200     05  WLOG-NUMCTA               PIC  X(12).
001300     05  FILLER                    PIC  X(01).
001400     05  WLOG-MONTO-ED             PIC  $Z,ZZZ,ZZZ,ZZ9.99.
001500     05  FILLER                    PIC  X(01).
001600     05  WLOG-SALDO-ANT-ED         PIC  $Z,ZZZ,ZZZ,ZZ9.99.
001700     05  FILLER                    PIC  X(01).
001800     05  WLOG-SALDO-NUEVO-ED       PIC  $Z,ZZZ,ZZZ,ZZ9.99.
001900     05  FILLER                    PIC  X(01).
002000     05  WLOG-ESTADO               PIC  X(10).
002100     05  FILLER                    PIC  X(01).
002200     05  WLOG-MOTIVO               PIC  X(40).
002300     05  FILLER                    PIC  X(05).
