000100*----------------------------------------------------------------*
000200* WCANCELA                                                        *
000300* AREA DE COMUNICACION CON LA RUTINA CANCELA.                     *
000400* TODO PROGRAMA BATCH DE COOPERATIVA QUE ABRA O MANIPULE UN       *
000500* ARCHIVO DEBE CARGAR ESTA AREA ANTES DE LLAMAR A CANCELA CUANDO  *
000600* EL FILE STATUS DEVUELTO NO SEA EL ESPERADO.                     *
000700*----------------------------------------------------------------*
000800 01  WCANCELA.
000900     05  WCANCELA-PROGRAMA         PIC  X(08).
001000     05  WCANCELA-PARRAFO          PIC  X(30).
001100     05  WCANCELA-RECURSO          PIC  X(08).
001200     05  WCANCELA-OPERACION        PIC  X(12).
001300*----------------------------------------------------------------*
001400* CODRET SE PRUEBA NORMALMENTE COMO ALFANUMERICO (COMPARACION    *
001500* CONTRA LITERAL '01','30', ETC.), PERO ALGUNOS PROGRAMAS        *
001600* LLAMADORES NECESITAN COMPARARLO EN FORMA NUMERICA PARA ARMAR   *
001700* RANGOS (POR EJEMPLO '01' A '09' = FAMILIA DE EXITO). SE DEJA   *
001800* ESTA VISTA REDEFINIDA PARA ESE USO.                            *
001900*----------------------------------------------------------------*
002000     05  WCANCELA-CODRET           PIC  X(02).
002100     05  WCANCELA-CODRET-N REDEFINES WCANCELA-CODRET
002200                               PIC  9(02).
002300     05  WCANCELA-MENSAJE          PIC  X(60).
002400*----------------------------------------------------------------*
002500* VISTA PARTIDA DEL MENSAJE EN DOS RENGLONES DE 30, PARA QUE     *
002600* ENTRE COMODO EN LA CONSOLA DE OPERACION DE 80 COLUMNAS (VER    *
002700* HISTORIAL DE CAMBIOS DE CANCELA, NOTA DEL 11/19/96).           *
002800*----------------------------------------------------------------*
002900     05  WCANCELA-MENSAJE-R REDEFINES WCANCELA-MENSAJE.
003000         10  WCANCELA-MENSAJE-L1   PIC  X(30).
003100         10  WCANCELA-MENSAJE-L2   PIC  X(30).
003200     05  FILLER                    PIC  X(10).
