000100*----------------------------------------------------------------*
000200* WSOCIO                                                          *
000300* TABLA EN MEMORIA DEL REGISTRO DE SOCIOS (WT-SOCIOS), ORDENADA  *
000400* EN FORMA ASCENDENTE POR CEDULA PARA BUSQUEDA BINARIA (SEARCH    *
000500* ALL), SEGUN EL MISMO ESQUEMA DE LA TABLA DE VENTAS X VENDEDOR.  *
000600* LA OCURRENCIA WCN-SOC-MAX-OCCURS + 1 SE RESERVA COMO CENTINELA  *
000700* DE HIGH-VALUES PARA QUE LA BUSQUEDA BINARIA NUNCA QUEDE VACIA.  *
000800*----------------------------------------------------------------*
000900 01  WT-SOCIOS.
001000     05  WT-SOC-TABLA              OCCURS 501 TIMES
001100                  ASCENDING KEY IS WT-SOC-CEDULA
001200                  INDEXED BY       IDX-SOC.
001300         10  WT-SOC-CEDULA         PIC  X(10).
001400         10  WT-SOC-NOMBRE         PIC  X(30).
001500         10  FILLER                PIC  X(05).
001600 01  WS-SOC-CONTROL.
001700     05  WS-SOC-MAX-OCCURS         PIC S9(09) COMP VALUE 500.
001800     05  WS-SOC-HUBO-CAMBIO        PIC  X(01) VALUE 'S'.
001900         88  88-SOC-HUBO-CAMBIO-SI            VALUE 'S'.
002000         88  88-SOC-HUBO-CAMBIO-NO            VALUE 'N'.
002100     05  WS-SOC-VECTOR-TEMP.
002200         10  WT-SOC-VT-CEDULA      PIC  X(10).
002300         10  WT-SOC-VT-NOMBRE      PIC  X(30).
002400     05  WS-SOC-ULTIMO-CARGADO     PIC S9(09) COMP VALUE +0.
002500     05  FILLER                    PIC  X(05).
002600*----------------------------------------------------------------*
002700* WT-SOCIOS-RPT ES UNA COPIA DE TRABAJO DE LA TABLA ANTERIOR, EN *
002800* SU PROPIO ESPACIO DE ALMACENAMIENTO (NO REDEFINE A WT-SOCIOS), *
002900* REORDENADA POR NOMBRE ASCENDENTE, USADA SOLO PARA IMPRIMIR EL  *
003000* PADRON DE SOCIOS DEL REPORTE. LA TABLA WT-SOCIOS NO SE TOCA,   *
003100* PUES EL REGISTRO DE VALIDACION (PASO 5) LA SIGUE NECESITANDO   *
003200* ORDENADA POR CEDULA.                                           *
003300*----------------------------------------------------------------*
003400 01  WT-SOCIOS-RPT.
003500     05  WT-RPT-TABLA              OCCURS 501 TIMES
003600                  INDEXED BY       IDX-SOC-RPT.
003700         10  WT-RPT-CEDULA         PIC  X(10).
003800         10  WT-RPT-NOMBRE         PIC  X(30).
003900         10  FILLER                PIC  X(05).
