000100*----------------------------------------------------------------*
000200* WLISTADO                                                        *
000300* RENGLON DEL REPORTE COMPLETO DE LA COOPERATIVA (ARCHIVO         *
000400* LISTADO-COOP). UN SOLO BUFFER DE 132 POSICIONES, REINTERPRETADO *
000500* CON DISTINTOS "OVERLAYS" SEGUN LA SECCION QUE SE ESTE           *
000600* IMPRIMIENDO (ENCABEZADO, ESTADISTICAS, PADRON, CUENTAS FILTRO,  *
000700* TOTALES), AL ESTILO DE LOS LISTADOS DE LA CASA.                 *
000800*----------------------------------------------------------------*
000900 01  WLIS-LINEA                    PIC X(132).
001000*----------------------------------------------------------------*
001100* OVERLAY GENERAL: ENCABEZADOS, PADRON DE SOCIOS, CUENTAS POR    *
001200* ENCIMA DEL UMBRAL Y BLOQUE DE TOTALES.                          *
001300*----------------------------------------------------------------*
001400 01  WLIS-LINEA-R REDEFINES WLIS-LINEA.
001500     05  WLIS-CAMPO1               PIC  X(30).
001600     05  FILLER                    PIC  X(01).
001700     05  WLIS-CAMPO2               PIC  X(10).
001800     05  FILLER                    PIC  X(01).
001900     05  WLIS-MONTO-ED             PIC  $Z,ZZZ,ZZZ,ZZ9.99.
002000     05  FILLER                    PIC  X(01).
002100     05  WLIS-CAMPO3               PIC  X(30).
002200     05  FILLER                    PIC  X(01).
002300     05  WLIS-CANT-ED              PIC  ZZZZ9.
002400     05  FILLER                    PIC  X(01).
002500     05  WLIS-CAMPO4               PIC  X(35).
002600*----------------------------------------------------------------*
002700* OVERLAY DEL MINI-REPORTE DE LA LIQUIDACION DE INTERESES:       *
002800* CUENTA, SALDO ANTERIOR, SALDO NUEVO Y TASA EN PORCENTAJE.       *
002900*----------------------------------------------------------------*
003000 01  WLIS-LINEA-INT REDEFINES WLIS-LINEA.
003100     05  WLIS-INT-NUMCTA           PIC  X(12).
003200     05  FILLER                    PIC  X(01).
003300     05  WLIS-INT-SALDO-ANT-ED     PIC  $Z,ZZZ,ZZZ,ZZ9.99.
003400     05  FILLER                    PIC  X(01).
003500     05  WLIS-INT-SALDO-NUEVO-ED   PIC  $Z,ZZZ,ZZZ,ZZ9.99.
003600     05  FILLER                    PIC  X(01).
003700     05  WLIS-INT-TASA-ED          PIC  ZZ9.99999.
003800     05  FILLER                    PIC  X(01).
003900     05  FILLER                    PIC  X(73).
004000*----------------------------------------------------------------*
004100* OVERLAY DE TITULO/SEPARADOR: RENGLON DE ANCHO COMPLETO PARA    *
004200* ENCABEZADOS, BANDAS DE ASTERISCOS Y LEYENDAS DE SECCION QUE NO *
004300* ENTRAN EN EL CAMPO1 DE 30 POSICIONES DEL OVERLAY GENERAL. SE   *
004400* AGREGA A RAIZ DE LA OBSERVACION DE AUDITORIA DEL 08/03/15      *
004500* (VER HISTORIAL DE CAMBIOS DE TSTCOOP01, PED. 15-092).          *
004600*----------------------------------------------------------------*
004700 01  WLIS-LINEA-TIT REDEFINES WLIS-LINEA.
004800     05  WLIS-TITULO               PIC  X(132).
